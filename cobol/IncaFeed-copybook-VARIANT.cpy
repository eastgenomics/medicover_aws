000100******************************************************************
000200* VARIANT  --  FLATTENED VARIANT REPORT EXTRACT
000300*              ONE ROW PER REPORTED VARIANT - SOURCE DATA ARRIVES
000400*              IN THREE DIFFERENT LAYOUTS (RV-STRUCTURE TELLS US
000500*              WHICH ONE WE ARE LOOKING AT) AND MDCVXTRT PICKS
000600*              THE MAPPING RULES TO APPLY FROM THAT SWITCH
000700******************************************************************
000800* 02/11/14  RWB  INITIAL VERSION FOR MDCVXTRT                     RWB14   
000900* 05/06/15  RWB  RV-STRUCTURE 88-LEVELS ADDED - THIRD LAB STARTED RWB15   
001000*                SENDING A NESTED FORMAT (REQ 2890)               RWB15   
001100* 08/02/15  RWB  RV-ACGS-CODE/RV-ACGS-STRENGTH TABLE WIDENED TO   RWB15   
001200*                OCCURS 10 - REPORTS WITH MORE THAN SIX CRITERIA  RWB15   
001300*                WERE TRUNCATING (REQ 3310)                       RWB15   
001400* 03/03/99  LDM  Y2K REVIEW - RV-DATE-EVALUATED IS CARRIED AS     LDM99   
001500*                SUPPLIED TEXT, NOT EDITED HERE - NO CHANGE       LDM99   
001600******************************************************************
001700 01  VARIANT-REC.
001800     05  RV-REPORT-ID            PIC X(40).
001900     05  RV-EVAL-SEQ             PIC 9(02).
002000     05  RV-STRUCTURE            PIC X(08).
002100         88  RV-STANDARD                   VALUE "STANDARD".
002200         88  RV-FLAT                       VALUE "FLAT".
002300         88  RV-NESTED                      VALUE "NESTED".
002400     05  RV-CHROM                PIC X(02).
002500     05  RV-POS                  PIC X(10).
002600****** COMBINED REF/ALT TEXT - SPLIT AT 220-SPLIT-REF-ALT WHEN
002700****** THE SOURCE DID NOT SEND THEM AS SEPARATE FIELDS
002800     05  RV-REFALT               PIC X(60).
002900     05  RV-ALT                  PIC X(30).
003000     05  RV-TRANSCRIPT           PIC X(30).
003100     05  RV-CDNA                 PIC X(60).
003200     05  RV-GENE-SYMBOL          PIC X(20).
003300     05  RV-INTERPRETED-GENE     PIC X(20).
003400     05  RV-CLASSIFICATION       PIC X(40).
003500     05  RV-CONSEQUENCE          PIC X(120).
003600     05  RV-GENOME-BUILD         PIC X(40).
003700     05  RV-GENOME-BUILD-R REDEFINES RV-GENOME-BUILD.
003800         10  RV-GENOME-BUILD-LEFT        PIC X(20).
003900         10  RV-GENOME-BUILD-RIGHT       PIC X(20).
004000     05  RV-DATE-EVALUATED       PIC X(10).
004100     05  RV-REPORTED-FLAG        PIC X(12).
004200     05  RV-ACGS-TAB OCCURS 10 TIMES
004300                    INDEXED BY RV-AC-IDX.
004400         10  RV-ACGS-CODE            PIC X(05).
004500         10  RV-ACGS-STRENGTH        PIC X(20).
004600     05  FILLER                  PIC X(44) VALUE SPACES.
