000100******************************************************************
000200* RESLVPNL --  RESOLVED SAMPLE/PANEL/R-CODE WORKING FILE
000300*              ONE ROW PER SAMPLE NUMBER - KEY IS RP-SAMPLE-NUMBER
000400*              WRITTEN BY MDCVLOAD, UPDATED BY MDCVCATLK, READ
000500*              BY MDCVSTMP WHEN THE VARIANT EXTRACT IS STAMPED
000600******************************************************************
000700* 01/16/14  RWB  INITIAL VERSION - VSAM KSDS, REPLACES THE        RWB14   
000800*                MULTI-PASS WORK FILE FROM THE OLD PANEL JOB      RWB14   
000900* 08/02/15  RWB  RP-PANEL-NAME AND RP-R-CODE WIDENED TO OCCURS 20 RWB15   
001000*                - CATALOGUE PASS CAN ADD MORE THAN ONE HIT PER   RWB15   
001100*                  RAW PANEL STRING WHEN DISORDER NAMES OVERLAP   RWB15   
001200* 06/22/16  RWB  RP-RESCUED-SW ADDED SO MDCVCATLK CAN SKIP A      RWB16   
001300*                SAMPLE ALREADY SETTLED BY THE RESCUE PASS (4471) RWB16   
001400* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE           LDM99   
001450* 11/14/17  RWB  RP-R-CODE WIDENED FROM X(08) TO X(120) - THE     RWB17   
001460*                CATALOGUE PASS STORES THE WHOLE COMMA-JOINED     RWB17   
001470*                R-CODE-INFO STRING FOR A HIT, NOT A SINGLE       RWB17   
001480*                8-CHARACTER CODE (REQ 4780)                      RWB17   
001500******************************************************************
001600 01  RESLVPNL-REC.
001700     05  RP-SAMPLE-NUMBER        PIC X(12).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  RP-RESCUED-SW           PIC X(01).
002000         88  RP-RESCUED                     VALUE "Y".
002100         88  RP-NOT-RESCUED                 VALUE "N".
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300****** RAW PANEL LIST, UNDERSCORE-STRIPPED AND COMMA-JOINED -
002400****** CARRIED FORWARD VERBATIM AS INCA-PANEL
002500     05  RP-RAW-PANELS           PIC X(200).
002600     05  RP-R-CODE-CNT           PIC 9(02) COMP.
002650****** EACH ENTRY IS ONE SET ELEMENT - EITHER A SINGLE RESCUED
002660****** R-CODE OR A WHOLE CATALOGUE-PANEL R-CODE-INFO STRING
002700     05  RP-R-CODE OCCURS 20 TIMES
002800                  INDEXED BY RP-RC-IDX    PIC X(120).
002900     05  RP-PANEL-NAME-CNT       PIC 9(02) COMP.
003000     05  RP-PANEL-NAME OCCURS 20 TIMES
003100                  INDEXED BY RP-PN-IDX    PIC X(100).
003200     05  FILLER                  PIC X(20) VALUE SPACES.
