000100******************************************************************
000200* INCAREC  --  INCA EXTRACT RECORD - THE CONTRACT RECORD HANDED
000300*              TO THE INCA SYSTEM, EITHER AS A FLAT FILE OR AS
000400*              A ROW ON THE DB2 INCA TABLE (SEE INCATBL COPYBOOK)
000500******************************************************************
000600* 02/24/14  RWB  INITIAL VERSION FOR MDCVSTMP/MDCVDBLD            RWB14   
000700* 05/06/15  RWB  ACGS-CODE COLUMNS ADDED - INCA NOW WANTS ALL     RWB15   
000800*                TWENTY-SIX ACMG/ACGS CRITERIA AS NAMED COLUMNS,  RWB15   
000900*                NOT A SINGLE TEXT BLOB (REQ 2890)                RWB15   
001000* 11/14/15  RWB  INCA-PANEL WIDENED TO X(200) TO TRACK SAMPPNL    RWB15   
001100* 06/22/16  RWB  INCA-ORGANISATION-ID ADDED FOR THE NEW           RWB16   
001200*                MULTI-SITE ROLLOUT (REQ 4471)                    RWB16   
001300* 03/03/99  LDM  Y2K REVIEW - INCA-DATE-LAST-EVALUATED IS STORED  LDM99   
001400*                AS CCYY-MM-DD TEXT, ALREADY FOUR-DIGIT YEAR -    LDM99   
001500*                NO CHANGE REQUIRED                               LDM99   
001600******************************************************************
001700 01  INCA-REC.
001800     05  INCA-LOCAL-ID           PIC X(24).
001900     05  INCA-LINKING-ID         PIC X(24).
002000     05  INCA-GENE-SYMBOL        PIC X(20).
002100     05  INCA-CHROM              PIC X(02).
002200     05  INCA-POS                PIC X(10).
002300     05  INCA-REF                PIC X(30).
002400     05  INCA-ALT                PIC X(30).
002500     05  INCA-HGVSC              PIC X(90).
002600     05  INCA-CONSEQUENCE        PIC X(120).
002700     05  INCA-GERMLINE-CLASS     PIC X(40).
002800     05  INCA-REF-GENOME         PIC X(10).
002900     05  INCA-DATE-LAST-EVALUATED
003000                                 PIC X(10).
003100     05  INCA-DATE-LAST-EVAL-R REDEFINES
003200         INCA-DATE-LAST-EVALUATED.
003300         10  INCA-DATE-CCYY          PIC X(04).
003400         10  FILLER                  PIC X(01).
003500         10  INCA-DATE-MM            PIC X(02).
003600         10  FILLER                  PIC X(01).
003700         10  INCA-DATE-DD            PIC X(02).
003800     05  INCA-REPORTED           PIC X(06).
003900****** ALL TWENTY-SIX ACMG/ACGS CLASSIFICATION CRITERIA - HELD AS
004000****** A 26-DEEP TABLE FOR THE SEARCH IN MDCVACGS AND OVERLAID
004100****** WITH THE NAMED COLUMNS INCA EXPECTS ON THE EXTRACT/TABLE
004200     05  INCA-ACGS-COLUMNS.
004300         10  INCA-ACGS-COL OCCURS 26 TIMES
004400                          INDEXED BY INCA-AC-IDX PIC X(20).
004500     05  INCA-ACGS-NAMED REDEFINES INCA-ACGS-COLUMNS.
004600         10  INCA-PVS1               PIC X(20).
004700         10  INCA-PS1                PIC X(20).
004800         10  INCA-PS2                PIC X(20).
004900         10  INCA-PS3                PIC X(20).
005000         10  INCA-PS4                PIC X(20).
005100         10  INCA-PM1                PIC X(20).
005200         10  INCA-PM2                PIC X(20).
005300         10  INCA-PM3                PIC X(20).
005400         10  INCA-PM4                PIC X(20).
005500         10  INCA-PM5                PIC X(20).
005600         10  INCA-PM6                PIC X(20).
005700         10  INCA-PP1                PIC X(20).
005800         10  INCA-PP2                PIC X(20).
005900         10  INCA-PP3                PIC X(20).
006000         10  INCA-PP4                PIC X(20).
006100         10  INCA-BA1                PIC X(20).
006200         10  INCA-BS1                PIC X(20).
006300         10  INCA-BS2                PIC X(20).
006400         10  INCA-BS3                PIC X(20).
006500         10  INCA-BS4                PIC X(20).
006600         10  INCA-BP1                PIC X(20).
006700         10  INCA-BP2                PIC X(20).
006800         10  INCA-BP3                PIC X(20).
006900         10  INCA-BP4                PIC X(20).
007000         10  INCA-BP5                PIC X(20).
007100         10  INCA-BP7                PIC X(20).
007200     05  INCA-PANEL              PIC X(200).
007300     05  INCA-R-CODE             PIC X(60).
007400     05  INCA-PREFERRED-CONDITION
007500                                 PIC X(100).
007600     05  INCA-INSTITUTION        PIC X(60).
007700     05  INCA-ORGANISATION       PIC X(40).
007800     05  INCA-ORGANISATION-ID    PIC 9(06).
007900     05  INCA-COLLECTION-METHOD  PIC X(20).
008000     05  INCA-ALLELE-ORIGIN      PIC X(10).
008100     05  INCA-AFFECTED-STATUS    PIC X(03).
008200     05  INCA-INTERPRETED        PIC X(03).
008300     05  INCA-PROBESET-ID        PIC X(20).
008400     05  FILLER                  PIC X(10) VALUE SPACES.
