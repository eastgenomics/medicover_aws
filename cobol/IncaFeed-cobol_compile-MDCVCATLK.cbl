000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVCATLK.
000300 AUTHOR. R W BRANNOCK.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/88.
000600 DATE-COMPILED. 02/24/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE NIGHTLY MEDICOVER/INCA FEED.  LOADS
001300*          THE TEST-PANEL CATALOGUE DUMP INTO A TABLE, THEN
001400*          BROWSES THE RESLVPNL VSAM FILE MDCVLOAD BUILT AND
001500*          COMPLETES EVERY SAMPLE THAT WAS NOT FULLY RESOLVED BY
001600*          THE RESCUE PASS.
001700*
001800*          A SAMPLE IS COMPLETED BY SCANNING ITS JOINED RAW PANEL
001900*          TEXT FOR EVERY CATALOGUE PANEL NAME AND EVERY DISORDER
002000*          NAME ON THE CATALOGUE - A HIT ON EITHER ADDS THE
002100*          CATALOGUE PANEL'S NAME AND R-CODE TO THE SAMPLE.
002200*
002300******************************************************************
002400*
002500*               REFERENCE FILE          -   DDS0001.PNLCAT
002600*
002700*               UPDATED VSAM FILE       -   DDS0001.RESLVPNL
002800*
002900*               DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG
003300******************************************************************
003400* 02/24/88  RWB  INITIAL VERSION - CARVED OUT OF THE OLD TREATMENTRWB88   
003500*                SEARCH STEP, SAME TABLE-LOAD/SEARCH SHAPE        RWB88   
003600* 07/11/90  RWB  SUBSTRING SCAN REWRITTEN AS A CALL TO FLDLTH PLUSRWB90   
003700*                A REFERENCE-MODIFICATION SLIDE, RATHER THAN A    RWB90   
003800*                STRAIGHT SEARCH - CATALOGUE NAMES CAN APPEAR     RWB90   
003900*                ANYWHERE INSIDE THE RAW PANEL TEXT, NOT JUST AT  RWB90   
004000*                THE FRONT OF IT (REQ 1140)                       RWB90   
004100* 09/02/91  RWB  DISORDER NAMES NOW CHECKED TOO, NOT JUST THE     RWB91   
004200*                PANEL NAME ITSELF (REQ 1206)                     RWB91   
004300* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO  LDM99   
004400*                CHANGES REQUIRED                                 LDM99   
004500* 06/22/16  RWB  RP-PANEL-NAME-CNT/RP-R-CODE-CNT NOW CAPPED AT 20 RWB16   
004600*                BEFORE THE ADD - A HEAVILY-OVERLAPPING CATALOGUE RWB16   
004700*                ROW SET WAS OVERFLOWING THE TABLE (REQ 4471)     RWB16   
004710* 11/14/17  RWB  R-CODE RESOLUTION REWRITTEN - WAS SYNTHESIZING A RWB17   
004720*                FAKE CODE FROM THE CATALOGUE ROW/DISORDER INDEX  RWB17   
004730*                INSTEAD OF SCANNING THE DISORDER TEXT FOR THE    RWB17   
004740*                REAL NHS TEST-DIRECTORY R+DIGITS PATTERN; A      RWB17   
004750*                MATCHED PANEL WITH NO R-CODE NO LONGER ADDS A    RWB17   
004760*                BLANK HIT (REQ 4780)                             RWB17   
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT PNLCAT-FILE
006300     ASSIGN TO UT-S-PNLCAT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT RESLVPNL
006800            ASSIGN       TO RESLVPNL
006900            ORGANIZATION IS INDEXED
007000            ACCESS MODE  IS DYNAMIC
007100            RECORD KEY   IS RP-SAMPLE-NUMBER
007200            FILE STATUS  IS RESLVPNL-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400****** TEST-PANEL CATALOGUE DUMP - LOADED ONCE AT 050
008500 FD  PNLCAT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 512 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PNLCAT-REC-FD.
009100 01  PNLCAT-REC-FD  PIC X(512).
009200
009300 FD  RESLVPNL
009400     RECORD CONTAINS 4639 CHARACTERS
009500     DATA RECORD IS RESLVPNL-FD-REC.
009600 01  RESLVPNL-FD-REC.
009700     05  FILLER              PIC X(12).
009800     05  FILLER              PIC X(4627).
009900
010000** QSAM FILE
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  IFCODE                  PIC X(02).
010500         88  CODE-READ                   VALUE SPACES.
010600         88  NO-MORE-PNLCAT              VALUE "10".
010700     05  RESLVPNL-STATUS         PIC X(02).
010800         88  RECORD-FOUND                VALUE "00".
010900         88  NO-MORE-RESLVPNL            VALUE "10".
011000
011100 COPY PNLCAT.
011200
011300** VSAM FILE
011400 COPY RESLVPNL.
011500
011550     05  FILLER                  PIC X(01) VALUE SPACE.
011600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011700     05  RECORDS-READ            PIC 9(09) COMP.
011800     05  RECORDS-REWRITTEN       PIC 9(07) COMP.
011900     05  WS-NEEDLE-LEN           PIC S9(04) COMP.
012000     05  WS-START-POS            PIC 9(03) COMP.
012100     05  WS-MAX-START            PIC 9(03) COMP.
012200     05  WS-RETURN-LTH           PIC S9(04) COMP.
012300     05  WS-RCODE-IX             PIC 9(02) COMP.
012400
012550     05  FILLER                  PIC X(01) VALUE SPACE.
012600 01  FLAGS-AND-SWITCHES.
012700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012800         88  NO-MORE-RESLVPNL-RECS       VALUE "N".
012900     05  WS-MATCH-SW             PIC X(01).
013000         88  SUBSTR-MATCHED              VALUE "Y".
013050     05  WS-RCODE-FOUND-SW       PIC X(01).
013075         88  RCODE-FOUND                 VALUE "Y".
013100
013150     05  FILLER                  PIC X(01) VALUE SPACE.
013200 01  WS-NEEDLE                   PIC X(100).
013300 01  WS-NEEDLE-R REDEFINES WS-NEEDLE.
013400     05  WS-NEEDLE-CHAR OCCURS 100 TIMES PIC X(01).
013500
013600 01  WS-FLDLTH-CALL-REC          PIC X(255).
013700 01  WS-FLDLTH-CALL-R REDEFINES WS-FLDLTH-CALL-REC.
013800     05  WS-FLDLTH-CHAR OCCURS 255 TIMES PIC X(01).
013900
014000 01  WS-DATE                     PIC 9(06).
014100 01  WS-DATE-R REDEFINES WS-DATE.
014200     05  WS-DATE-YY              PIC 9(02).
014300     05  WS-DATE-MM              PIC 9(02).
014400     05  WS-DATE-DD              PIC 9(02).
014500
014600 COPY ABNDREC.
014700
014800 PROCEDURE DIVISION.
014900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000     PERFORM 050-LOAD-PNLCAT-TABLE THRU 050-EXIT
015100         UNTIL NO-MORE-PNLCAT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-RESLVPNL-RECS.
015400     PERFORM 900-CLEANUP THRU 900-EXIT.
015500     MOVE +0 TO RETURN-CODE.
015600     GOBACK.
015700
015800 000-HOUSEKEEPING.
015900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016000     DISPLAY "******** BEGIN JOB MDCVCATLK ********".
016100     ACCEPT  WS-DATE FROM DATE.
016200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016300     MOVE ZERO TO PC-TAB-CNT.
016400     OPEN INPUT PNLCAT-FILE.
016500     OPEN OUTPUT SYSOUT.
016600     OPEN I-O RESLVPNL.
016700 000-EXIT.
016800     EXIT.
016900
017000 050-LOAD-PNLCAT-TABLE.
017100     MOVE "050-LOAD-PNLCAT-TABLE" TO PARA-NAME.
017200     READ PNLCAT-FILE INTO PNLCAT-REC
017300         AT END
017400         GO TO 050-EXIT
017500     END-READ.
017600     ADD 1 TO PC-TAB-CNT.
017700     SET PC-IDX TO PC-TAB-CNT.
017800     MOVE PC-PANEL-NAME TO PCT-PANEL-NAME (PC-IDX).
017900     PERFORM 055-SPLIT-DISORDERS THRU 055-EXIT.
018000 050-EXIT.
018100     EXIT.
018200
018300 055-SPLIT-DISORDERS.
018400     MOVE ZERO TO PCT-DISORDER-CNT (PC-IDX).
018500     MOVE SPACES TO PCT-R-CODE-INFO (PC-IDX).
018600     UNSTRING PC-DISORDERS DELIMITED BY ";"
018700         INTO PCT-DISORDER (PC-IDX, 1)  PCT-DISORDER (PC-IDX, 2)
018800              PCT-DISORDER (PC-IDX, 3)  PCT-DISORDER (PC-IDX, 4)
018900              PCT-DISORDER (PC-IDX, 5)  PCT-DISORDER (PC-IDX, 6)
019000              PCT-DISORDER (PC-IDX, 7)  PCT-DISORDER (PC-IDX, 8)
019100              PCT-DISORDER (PC-IDX, 9)  PCT-DISORDER (PC-IDX, 10)
019200              PCT-DISORDER (PC-IDX, 11) PCT-DISORDER (PC-IDX, 12)
019300              PCT-DISORDER (PC-IDX, 13) PCT-DISORDER (PC-IDX, 14)
019400              PCT-DISORDER (PC-IDX, 15) PCT-DISORDER (PC-IDX, 16)
019500              PCT-DISORDER (PC-IDX, 17) PCT-DISORDER (PC-IDX, 18)
019600              PCT-DISORDER (PC-IDX, 19) PCT-DISORDER (PC-IDX, 20)
019700         TALLYING IN PCT-DISORDER-CNT (PC-IDX).
019800***  R-CODE-INFO IS BUILT BY SCANNING EACH DISORDER ON THE
019900***  CATALOGUE ROW FOR THE NHS TEST-DIRECTORY "R" + DIGITS
019950***  PATTERN - A DISORDER THAT CARRIES ONE IS ITSELF THE R-CODE
020000     PERFORM 060-BUILD-R-CODE-INFO THRU 060-EXIT
020100         VARYING PD-IDX FROM 1 BY 1
020200         UNTIL PD-IDX > PCT-DISORDER-CNT (PC-IDX).
020300 055-EXIT.
020400     EXIT.
020500
020600 060-BUILD-R-CODE-INFO.
020650     MOVE "N" TO WS-RCODE-FOUND-SW.
020700     PERFORM 065-SCAN-ONE-DISORDER-POS THRU 065-EXIT
020750         VARYING WS-RCODE-IX FROM 1 BY 1
020800         UNTIL WS-RCODE-IX > 39 OR RCODE-FOUND.
020850     IF NOT RCODE-FOUND
020900         GO TO 060-EXIT.
020950     MOVE SPACES TO WS-FLDLTH-CALL-REC.
021000     MOVE PCT-DISORDER (PC-IDX, PD-IDX) TO WS-FLDLTH-CALL-REC.
021050     CALL "FLDLTH" USING WS-FLDLTH-CALL-REC, WS-RETURN-LTH.
021100     IF PCT-R-CODE-INFO (PC-IDX) = SPACES
021150         STRING PCT-DISORDER (PC-IDX, PD-IDX) (1:WS-RETURN-LTH)
021160                                          DELIMITED BY SIZE
021170             INTO PCT-R-CODE-INFO (PC-IDX)
021180     ELSE
021190         STRING PCT-R-CODE-INFO (PC-IDX)  DELIMITED BY "  "
021195                ", "                      DELIMITED BY SIZE
021196                PCT-DISORDER (PC-IDX, PD-IDX) (1:WS-RETURN-LTH)
021197                                          DELIMITED BY SIZE
021198             INTO PCT-R-CODE-INFO (PC-IDX)
021199     END-IF.
021300 060-EXIT.
021400     EXIT.
021450
021460 065-SCAN-ONE-DISORDER-POS.
021470***  LOOKS FOR AN "R" IMMEDIATELY FOLLOWED BY A DIGIT AT THE
021480***  CURRENT SCAN POSITION - THE NHS TEST-DIRECTORY R-CODE SHAPE
021490     IF PCT-DISORDER (PC-IDX, PD-IDX) (WS-RCODE-IX:1) = "R"
021492         AND PCT-DISORDER (PC-IDX, PD-IDX) (WS-RCODE-IX + 1:1)
021494                                            >= "0"
021496         AND PCT-DISORDER (PC-IDX, PD-IDX) (WS-RCODE-IX + 1:1)
021498                                            <= "9"
021500             MOVE "Y" TO WS-RCODE-FOUND-SW.
021510 065-EXIT.
021520     EXIT.
021530
021600 100-MAINLINE.
021700     MOVE "100-MAINLINE" TO PARA-NAME.
021800     READ RESLVPNL NEXT RECORD INTO RESLVPNL-REC
021900         AT END
022000         MOVE "N" TO MORE-DATA-SW
022100         GO TO 100-EXIT
022200     END-READ.
022300     ADD 1 TO RECORDS-READ.
022400     IF NOT RP-RESCUED
022500         PERFORM 200-CATALOGUE-PASS THRU 200-EXIT
022600         PERFORM 400-REWRITE-RESLVPNL THRU 400-EXIT.
022700 100-EXIT.
022800     EXIT.
022900
023000 200-CATALOGUE-PASS.
023100     MOVE "200-CATALOGUE-PASS" TO PARA-NAME.
023200     PERFORM 210-CHECK-ONE-CATALOGUE-ROW THRU 210-EXIT
023300         VARYING PC-IDX FROM 1 BY 1
023400         UNTIL PC-IDX > PC-TAB-CNT.
023500 200-EXIT.
023600     EXIT.
023700
023800 210-CHECK-ONE-CATALOGUE-ROW.
023900     MOVE PCT-PANEL-NAME (PC-IDX) TO WS-NEEDLE.
024000     PERFORM 250-SUBSTR-MATCH THRU 250-EXIT.
024100     IF SUBSTR-MATCHED
024200         PERFORM 280-ADD-CATALOGUE-HIT THRU 280-EXIT
024300         GO TO 210-EXIT.
024400     PERFORM 220-CHECK-DISORDERS THRU 220-EXIT.
024500 210-EXIT.
024600     EXIT.
024700
024800 220-CHECK-DISORDERS.
024900     PERFORM 225-CHECK-ONE-DISORDER THRU 225-EXIT
025000         VARYING PD-IDX FROM 1 BY 1
025100         UNTIL PD-IDX > PCT-DISORDER-CNT (PC-IDX)
025200            OR SUBSTR-MATCHED.
025300     IF SUBSTR-MATCHED
025400         PERFORM 280-ADD-CATALOGUE-HIT THRU 280-EXIT.
025500 220-EXIT.
025600     EXIT.
025700
025800 225-CHECK-ONE-DISORDER.
025900     MOVE PCT-DISORDER (PC-IDX, PD-IDX) TO WS-NEEDLE.
026000     PERFORM 250-SUBSTR-MATCH THRU 250-EXIT.
026100 225-EXIT.
026200     EXIT.
026300
026400 250-SUBSTR-MATCH.
026500***  TESTS WHETHER WS-NEEDLE APPEARS ANYWHERE INSIDE
026600***  RP-RAW-PANELS - FLDLTH GIVES US THE TRIMMED NEEDLE
026700***  LENGTH SO WE ONLY COMPARE THE PART THAT IS THERE
026800     MOVE SPACES TO WS-FLDLTH-CALL-REC.
026900     MOVE WS-NEEDLE TO WS-FLDLTH-CALL-REC.
027000     CALL "FLDLTH" USING WS-FLDLTH-CALL-REC, WS-RETURN-LTH.
027100     MOVE WS-RETURN-LTH TO WS-NEEDLE-LEN.
027200     MOVE "N" TO WS-MATCH-SW.
027300     IF WS-NEEDLE-LEN = ZERO
027400         GO TO 250-EXIT.
027500     COMPUTE WS-MAX-START = 201 - WS-NEEDLE-LEN.
027600     IF WS-MAX-START < 1
027700         GO TO 250-EXIT.
027800     PERFORM 255-SCAN-ONE-POS THRU 255-EXIT
027900         VARYING WS-START-POS FROM 1 BY 1
028000         UNTIL WS-START-POS > WS-MAX-START OR SUBSTR-MATCHED.
028100 250-EXIT.
028200     EXIT.
028300
028400 255-SCAN-ONE-POS.
028500     IF RP-RAW-PANELS (WS-START-POS : WS-NEEDLE-LEN)
028600                     = WS-NEEDLE (1 : WS-NEEDLE-LEN)
028700         MOVE "Y" TO WS-MATCH-SW.
028800 255-EXIT.
028900     EXIT.
029000
029100 280-ADD-CATALOGUE-HIT.
029150***  A MATCHED PANEL ONLY CONTRIBUTES TO THE SAMPLE WHEN IT
029160***  CARRIES R-CODE INFO - A CATALOGUE HIT WITH NO R-CODE IS
029170***  NOT ADDED TO EITHER SET (REQ 4780)
029180     IF PCT-R-CODE-INFO (PC-IDX) = SPACES
029190         GO TO 280-EXIT.
029200     IF RP-PANEL-NAME-CNT < 20
029300         ADD 1 TO RP-PANEL-NAME-CNT
029400         SET RP-PN-IDX TO RP-PANEL-NAME-CNT
029500         MOVE PCT-PANEL-NAME (PC-IDX)
029600                                  TO RP-PANEL-NAME (RP-PN-IDX).
029700     IF RP-R-CODE-CNT < 20
029800         ADD 1 TO RP-R-CODE-CNT
029900         SET RP-RC-IDX TO RP-R-CODE-CNT
030000         MOVE PCT-R-CODE-INFO (PC-IDX)
030100                             TO RP-R-CODE (RP-RC-IDX).
030200 280-EXIT.
030300     EXIT.
030400
030500 400-REWRITE-RESLVPNL.
030600     MOVE "400-REWRITE-RESLVPNL" TO PARA-NAME.
030700     REWRITE RESLVPNL-FD-REC FROM RESLVPNL-REC
030800         INVALID KEY
030900             MOVE "** PROBLEM REWRITING RESLVPNL" TO ABEND-REASON
031000             MOVE RESLVPNL-STATUS TO EXPECTED-VAL
031100             MOVE RP-SAMPLE-NUMBER TO ACTUAL-VAL
031200             GO TO 1000-ABEND-RTN
031300     END-REWRITE.
031400     ADD 1 TO RECORDS-REWRITTEN.
031500 400-EXIT.
031600     EXIT.
031700
031800 850-CLOSE-FILES.
031900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032000     CLOSE PNLCAT-FILE, SYSOUT, RESLVPNL.
032100 850-EXIT.
032200     EXIT.
032300
032400 900-CLEANUP.
032500     MOVE "900-CLEANUP" TO PARA-NAME.
032600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032700
032800     DISPLAY "** CATALOGUE ROWS LOADED **".
032900     DISPLAY PC-TAB-CNT.
033000     DISPLAY "** RESLVPNL SAMPLES READ **".
033100     DISPLAY RECORDS-READ.
033200     DISPLAY "** RESLVPNL SAMPLES COMPLETED BY CATALOGUE **".
033300     DISPLAY RECORDS-REWRITTEN.
033400
033500     DISPLAY "******** NORMAL END OF JOB MDCVCATLK ********".
033600 900-EXIT.
033700     EXIT.
033800
033900 1000-ABEND-RTN.
034000     WRITE SYSOUT-REC FROM ABEND-REC.
034100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034200     DISPLAY "*** ABNORMAL END OF JOB-MDCVCATLK ***" UPON CONSOLE.
034300     DIVIDE ZERO-VAL INTO ONE-VAL.
