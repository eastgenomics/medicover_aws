000100******************************************************************
000200* RESCUE   --  PANEL "RESCUE" MAPPING TABLE
000300*              RAW PANEL TEXT THAT FAILS THE CATALOGUE MATCH IS
000400*              MAPPED HERE TO A KNOWN PANEL NAME AND R-CODE
000500******************************************************************
000600* 01/09/14  RWB  INITIAL VERSION FOR MDCVLOAD                     RWB14   
000700* 04/19/17  RWB  RM-RAW-PANEL WIDENED TO X(200) TO MATCH THE      RWB17   
000800*                SAME FIELD ON THE SAMPLE-PANEL EXTRACT (REQ 5102)RWB17   
000900* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE           LDM99   
001000******************************************************************
001100 01  RESCUE-REC.
001200     05  RM-RAW-PANEL            PIC X(200).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  RM-NEW-PANEL            PIC X(100).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  RM-R-CODE               PIC X(08).
001700     05  FILLER                  PIC X(10) VALUE SPACES.
001800
001900****** IN-MEMORY RESCUE TABLE - LOADED ONCE AT 060-LOAD-RESCUE
002000****** AND SEARCHED ON AN EXACT MATCH OF THE RAW PANEL TEXT
002100 01  RESCUE-TABLE.
002200     05  RM-TAB-CNT              PIC 9(04) COMP.
002300     05  RM-TAB-ROW OCCURS 2000 TIMES
002400                    INDEXED BY RM-IDX.
002500         10  RMT-RAW-PANEL           PIC X(200).
002600         10  RMT-NEW-PANEL           PIC X(100).
002700         10  RMT-R-CODE              PIC X(08).
002800     05  FILLER                  PIC X(04) VALUE SPACES.
