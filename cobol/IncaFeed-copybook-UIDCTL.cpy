000100******************************************************************
000200* DCLGEN TABLE(DDS0001.UID_CONTROL)                              *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(UIDCTL))                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000* 02/24/14  RWB  REPLACES THE OLD PROVIDER DCLGEN - MDCVSTMP      RWB14   
001100*                READS/REWRITES THE ONE UID_CONTROL ROW TO HAND   RWB14   
001200*                OUT THE NEXT LINKING-ID SUFFIX                   RWB14   
001300******************************************************************
001400     EXEC SQL DECLARE DDS0001.UID_CONTROL TABLE
001500     ( CONTROL_ID                     CHAR(8) NOT NULL,
001600       LAST_UID_NUMBER                 INTEGER NOT NULL,
001700       LAST_UPDATE_DATE                CHAR(10) NOT NULL
001800     ) END-EXEC.
001900******************************************************************
002000* COBOL DECLARATION FOR TABLE DDS0001.UID_CONTROL                *
002100******************************************************************
002200 01  DCLUID-CONTROL.
002300     10 CONTROL-ID            PIC X(8).
002400     10 LAST-UID-NUMBER       PIC S9(9) USAGE COMP.
002500     10 LAST-UPDATE-DATE      PIC X(10).
002600******************************************************************
002700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002800******************************************************************
