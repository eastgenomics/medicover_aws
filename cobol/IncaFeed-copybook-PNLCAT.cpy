000100******************************************************************
000200* PNLCAT   --  TEST-PANEL CATALOGUE DUMP
000300*              ONE ROW PER PANEL OFFERED BY THE LABORATORY
000400******************************************************************
000500* 01/09/14  RWB  INITIAL VERSION FOR MDCVCATLK                    RWB14   
000600* 08/02/15  RWB  PC-DISORDERS WIDENED TO X(400) AND R-CODE INFO   RWB15   
000700*                ADDED TO THE IN-MEMORY TABLE - SOME PANELS COVER RWB15   
000800*                A DOZEN OR MORE DISORDERS (REQ 3310)             RWB15   
000900* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE           LDM99   
001000******************************************************************
001100 01  PNLCAT-REC.
001200     05  PC-PANEL-ID             PIC X(08).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  PC-PANEL-NAME           PIC X(100).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600****** SEMICOLON-SEPARATED LIST OF DISORDERS COVERED BY THE PANEL
001700****** - ONE OR MORE R-CODES ARE DERIVED FROM THIS LIST AT LOAD
001800     05  PC-DISORDERS            PIC X(400).
001900     05  FILLER                  PIC X(10) VALUE SPACES.
002000
002100****** IN-MEMORY CATALOGUE TABLE - LOADED ONCE AT 050-LOAD-PNLCAT
002200****** AND HELD FOR THE LIFE OF THE RUN
002300 01  PNLCAT-TABLE.
002400     05  PC-TAB-CNT              PIC 9(04) COMP.
002500     05  PC-TAB-ROW OCCURS 2000 TIMES
002600                    INDEXED BY PC-IDX.
002700         10  PCT-PANEL-NAME          PIC X(100).
002800         10  PCT-DISORDER-CNT        PIC 9(02) COMP.
002900         10  PCT-DISORDER OCCURS 20 TIMES
003000                         INDEXED BY PD-IDX  PIC X(40).
003100********* R-CODES DERIVED FROM PC-DISORDERS, COMMA-JOINED, IN
003200********* THE ORDER THE DISORDERS APPEARED ON THE CATALOGUE ROW
003300         10  PCT-R-CODE-INFO         PIC X(120).
003400     05  FILLER                  PIC X(04) VALUE SPACES.
