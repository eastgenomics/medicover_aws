000100******************************************************************
000200* DCLGEN TABLE(DDS0001.INCA_EXTRACT)                             *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(INCATBL))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000* 02/24/14  RWB  REPLACES THE OLD HEALTH_PLAN DCLGEN - MDCVDBLD   RWB14   
001100*                NOW LOADS THE INCA_EXTRACT TABLE, NOT BILLING    RWB14   
001200* 05/06/15  RWB  26 ACGS CRITERIA COLUMNS ADDED (REQ 2890)           R2890
001300* 06/22/16  RWB  ORGANISATION_ID ADDED FOR MULTI-SITE (REQ 4471)     R4471
001400******************************************************************
001500     EXEC SQL DECLARE DDS0001.INCA_EXTRACT TABLE
001600     ( LOCAL_ID                       CHAR(24) NOT NULL,
001700       LINKING_ID                     CHAR(24) NOT NULL,
001800       GENE_SYMBOL                     CHAR(20) NOT NULL,
001900       CHROM                           CHAR(2) NOT NULL,
002000       POS                             CHAR(10) NOT NULL,
002100       REF                             CHAR(30) NOT NULL,
002200       ALT                             CHAR(30) NOT NULL,
002300       HGVSC                           CHAR(90) NOT NULL,
002400       CONSEQUENCE                     CHAR(120) NOT NULL,
002500       GERMLINE_CLASS                  CHAR(40) NOT NULL,
002600       REF_GENOME                      CHAR(10) NOT NULL,
002700       DATE_LAST_EVALUATED             CHAR(10) NOT NULL,
002800       REPORTED                        CHAR(6) NOT NULL,
002900       PVS1                            CHAR(20) NOT NULL,
003000       PS1                             CHAR(20) NOT NULL,
003100       PS2                             CHAR(20) NOT NULL,
003200       PS3                             CHAR(20) NOT NULL,
003300       PS4                             CHAR(20) NOT NULL,
003400       PM1                             CHAR(20) NOT NULL,
003500       PM2                             CHAR(20) NOT NULL,
003600       PM3                             CHAR(20) NOT NULL,
003700       PM4                             CHAR(20) NOT NULL,
003800       PM5                             CHAR(20) NOT NULL,
003900       PM6                             CHAR(20) NOT NULL,
004000       PP1                             CHAR(20) NOT NULL,
004100       PP2                             CHAR(20) NOT NULL,
004200       PP3                             CHAR(20) NOT NULL,
004300       PP4                             CHAR(20) NOT NULL,
004400       BA1                             CHAR(20) NOT NULL,
004500       BS1                             CHAR(20) NOT NULL,
004600       BS2                             CHAR(20) NOT NULL,
004700       BS3                             CHAR(20) NOT NULL,
004800       BS4                             CHAR(20) NOT NULL,
004900       BP1                             CHAR(20) NOT NULL,
005000       BP2                             CHAR(20) NOT NULL,
005100       BP3                             CHAR(20) NOT NULL,
005200       BP4                             CHAR(20) NOT NULL,
005300       BP5                             CHAR(20) NOT NULL,
005400       BP7                             CHAR(20) NOT NULL,
005500       PANEL                           CHAR(200) NOT NULL,
005600       R_CODE                          CHAR(60) NOT NULL,
005700       PREFERRED_CONDITION             CHAR(100) NOT NULL,
005800       INSTITUTION                     CHAR(60) NOT NULL,
005900       ORGANISATION                    CHAR(40) NOT NULL,
006000       ORGANISATION_ID                 DECIMAL(6, 0) NOT NULL,
006100       COLLECTION_METHOD               CHAR(20) NOT NULL,
006200       ALLELE_ORIGIN                   CHAR(10) NOT NULL,
006300       AFFECTED_STATUS                 CHAR(3) NOT NULL,
006400       INTERPRETED                     CHAR(3) NOT NULL,
006500       PROBESET_ID                     CHAR(20) NOT NULL
006600     ) END-EXEC.
006700******************************************************************
006800* COBOL DECLARATION FOR TABLE DDS0001.INCA_EXTRACT               *
006900******************************************************************
007000 01  DCLINCA-EXTRACT.
007100     10 LOCAL-ID               PIC X(24).
007200     10 LINKING-ID             PIC X(24).
007300     10 GENE-SYMBOL            PIC X(20).
007400     10 CHROM                  PIC X(2).
007500     10 POS                    PIC X(10).
007600     10 REF                    PIC X(30).
007700     10 ALT                    PIC X(30).
007800     10 HGVSC                  PIC X(90).
007900     10 CONSEQUENCE            PIC X(120).
008000     10 GERMLINE-CLASS         PIC X(40).
008100     10 REF-GENOME             PIC X(10).
008200     10 DATE-LAST-EVALUATED    PIC X(10).
008300     10 REPORTED               PIC X(6).
008400     10 PVS1                   PIC X(20).
008500     10 PS1                    PIC X(20).
008600     10 PS2                    PIC X(20).
008700     10 PS3                    PIC X(20).
008800     10 PS4                    PIC X(20).
008900     10 PM1                    PIC X(20).
009000     10 PM2                    PIC X(20).
009100     10 PM3                    PIC X(20).
009200     10 PM4                    PIC X(20).
009300     10 PM5                    PIC X(20).
009400     10 PM6                    PIC X(20).
009500     10 PP1                    PIC X(20).
009600     10 PP2                    PIC X(20).
009700     10 PP3                    PIC X(20).
009800     10 PP4                    PIC X(20).
009900     10 BA1                    PIC X(20).
010000     10 BS1                    PIC X(20).
010100     10 BS2                    PIC X(20).
010200     10 BS3                    PIC X(20).
010300     10 BS4                    PIC X(20).
010400     10 BP1                    PIC X(20).
010500     10 BP2                    PIC X(20).
010600     10 BP3                    PIC X(20).
010700     10 BP4                    PIC X(20).
010800     10 BP5                    PIC X(20).
010900     10 BP7                    PIC X(20).
011000     10 PANEL                  PIC X(200).
011100     10 R-CODE                 PIC X(60).
011200     10 PREFERRED-CONDITION    PIC X(100).
011300     10 INSTITUTION            PIC X(60).
011400     10 ORGANISATION           PIC X(40).
011500     10 ORGANISATION-ID        PIC S9(6) USAGE COMP-3.
011600     10 COLLECTION-METHOD      PIC X(20).
011700     10 ALLELE-ORIGIN          PIC X(10).
011800     10 AFFECTED-STATUS        PIC X(3).
011900     10 INTERPRETED            PIC X(3).
012000     10 PROBESET-ID            PIC X(20).
012100******************************************************************
012200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 50      *
012300******************************************************************
