000100******************************************************************
000200* SAMPPNL  --  SAMPLE-TO-PANEL MAPPING (SPREADSHEET EXTRACT)
000300*              ONE ROW PER LABORATORY SAMPLE NUMBER
000400******************************************************************
000500* 01/09/14  RWB  INITIAL VERSION FOR MDCVLOAD                     RWB14   
000600* 11/14/15  RWB  SP-PANELS WIDENED TO X(200) - SOME REFERRING     RWB15   
000700*                LABS WERE SENDING SIX AND SEVEN PANEL LISTS      RWB15   
000800* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE           LDM99   
000900******************************************************************
001000 01  SAMPPNL-REC.
001100     05  SP-RECORD-TYPE          PIC X(01).
001200         88  DETAIL-REC                  VALUE "D".
001300         88  TRAILER-REC                 VALUE "T".
001400     05  SP-SAMPLE-NUMBER        PIC X(12).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600****** SEMICOLON-SEPARATED RAW PANEL LIST AS SUPPLIED BY THE
001700****** REFERRING LAB - ELEMENTS MAY CARRY A LEADING UNDERSCORE
001800     05  SP-PANELS               PIC X(200).
001900     05  FILLER                  PIC X(06) VALUE SPACES.
002000
002100****** WORKING-STORAGE SPLIT TABLE - REBUILT FOR EACH SAMPLE ROW
002200****** AS SP-PANELS IS UNSTRUNG ON THE SEMICOLON DELIMITER
002300 01  WS-SAMPPNL-SPLIT.
002400     05  SP-RAW-PANEL-CNT        PIC 9(02) COMP.
002500     05  SP-RAW-PANEL OCCURS 15 TIMES
002600                     INDEXED BY SP-IDX    PIC X(40).
002700     05  FILLER                  PIC X(04) VALUE SPACES.
