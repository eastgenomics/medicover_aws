000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVDBLD.
000300 AUTHOR. R W BRANNOCK.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/88.
000600 DATE-COMPILED. 02/24/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          BULK-LOADS A COMPLETED INCA EXTRACT INTO THE
001300*          DDS0001.INCA_EXTRACT DB2 TABLE - LOCAL_ID IS THE
001400*          TABLE'S UNIQUE KEY.  RUN AGAINST:
001500*
001600*          - THE NIGHTLY INCAOUT EXTRACT MDCVSTMP JUST BUILT, OR
001700*          - ANY OLDER EXTRACT FILE THE OPERATOR POINTS THE
001800*            INCAIN DD AT, WHEN RELOADING A PAST FEED FROM ITS
001900*            SAVED EXTRACT RATHER THAN RE-RUNNING MDCVXTRT/
002000*            MDCVACGS/MDCVSTMP FROM THE ORIGINAL VARIANT REPORTS.
002100*          EITHER WAY THIS PROGRAM ONLY READS A FLAT EXTRACT FILE
002200*          AND LOADS IT - IT NEVER TOUCHES THE VARIANT REPORTS,
002300*          THE SAMPLE-PANEL VSAM FILE, OR UID_CONTROL.
002400*
002500*          A DUPLICATE LOCAL_ID IS NOT TREATED AS FATAL - THE ROW
002600*          IS SKIPPED AND COUNTED SO A RE-RUN AGAINST AN EXTRACT
002700*          ALREADY PARTLY LOADED DOES NOT ABEND THE JOB.
002800*
002900******************************************************************
003000*
003100*               INPUT EXTRACT FILE       -   DDS0001.INCAIN
003200*
003300*               DB2 TABLE                -   DDS0001.INCA_EXTRACT
003400*
003500*               DUMP FILE                -   SYSOUT
003600*
003700******************************************************************
003800* CHANGE LOG
003900******************************************************************
004000* 02/24/88  RWB  INITIAL VERSION - LIFTED FROM THE OLD HEALTH-PLANRWB88   
004100*                BULK-LOAD STEP, RETARGETED AT INCA_EXTRACT       RWB88   
004200* 05/06/15  RWB  26 ACGS CRITERIA COLUMNS ADDED TO THE MOVE LIST  RWB15   
004300*                (REQ 2890)                                       RWB15   
004400* 03/03/99  LDM  Y2K REVIEW - DATE_LAST_EVALUATED IS LOADED AS    LDM99   
004500*                CCYY-MM-DD TEXT ALREADY, NO CHANGE REQUIRED      LDM99   
004600* 06/22/16  RWB  ORGANISATION_ID ADDED TO THE MOVE LIST FOR THE   RWB16   
004700*                MULTI-SITE ROLLOUT (REQ 4471)                    RWB16   
004800* 09/30/16  RWB  DUPLICATE LOCAL_ID (SQLCODE -803) NO LONGER      RWB16   
004900*                ABENDS THE JOB - A RE-RUN AGAINST A PARTLY       RWB16   
005000*                LOADED EXTRACT KEPT BLOWING UP OVERNIGHT (REQ    RWB16   
005100*                4502)                                            RWB16   
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT INCAIN-FILE
006700     ASSIGN TO UT-S-INCAIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** THE EXTRACT BUILT BY MDCVSTMP (OR AN OLDER SAVED COPY OF
008200****** ONE) - SAME 1468-BYTE LAYOUT EITHER WAY
008300 FD  INCAIN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 1468 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS INCAIN-FD-REC.
008900 01  INCAIN-FD-REC  PIC X(1468).
009000
009100** QSAM FILE
009200 WORKING-STORAGE SECTION.
009300
009400 01  FILE-STATUS-CODES.
009500     05  IFCODE                  PIC X(02).
009600         88  CODE-READ                   VALUE SPACES.
009700         88  NO-MORE-DATA                VALUE "10".
009800
009900 COPY INCAREC.
010000
010100****** DCLGEN FOR THE TARGET DB2 TABLE
010200 COPY INCATBL.
010300
010400     EXEC SQL
010500         INCLUDE SQLCA
010600     END-EXEC.
010700
010750     05  FILLER                  PIC X(01) VALUE SPACE.
010800 01  MORE-INCAIN-SW              PIC X(01) VALUE "Y".
010900     88  NO-MORE-INCAIN-RECS             VALUE "N".
011000
011100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011200     05  RECORDS-READ            PIC 9(09) COMP.
011300     05  RECORDS-LOADED          PIC 9(09) COMP.
011400     05  DUPLICATE-KEY-RECS      PIC 9(07) COMP.
011500
011600 COPY ABNDREC.
011700
011800 PROCEDURE DIVISION.
011900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012000     PERFORM 100-MAINLINE THRU 100-EXIT
012100             UNTIL NO-MORE-INCAIN-RECS.
012200     PERFORM 900-CLEANUP THRU 900-EXIT.
012300     MOVE +0 TO RETURN-CODE.
012400     GOBACK.
012500
012600 000-HOUSEKEEPING.
012700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012800     DISPLAY "******** BEGIN JOB MDCVDBLD ********".
012900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
013000     OPEN INPUT INCAIN-FILE.
013100     OPEN OUTPUT SYSOUT.
013200 000-EXIT.
013300     EXIT.
013400
013500 100-MAINLINE.
013600     MOVE "100-MAINLINE" TO PARA-NAME.
013700     READ INCAIN-FILE INTO INCA-REC
013800         AT END
013900         MOVE "N" TO MORE-INCAIN-SW
014000         GO TO 100-EXIT
014100     END-READ.
014200     ADD 1 TO RECORDS-READ.
014300     PERFORM 200-MOVE-TO-DCLGEN THRU 200-EXIT.
014400     PERFORM 300-INSERT-ONE-ROW THRU 300-EXIT.
014500 100-EXIT.
014600     EXIT.
014700
014800 200-MOVE-TO-DCLGEN.
014900***  THE EXTRACT'S INCA- PREFIXED FIELD NAMES DO NOT MATCH THE
015000***  DCLGEN'S BARE COLUMN NAMES SO MOVE CORRESPONDING WILL NOT
015100***  REACH THEM - EVERY COLUMN IS MOVED BY HAND
015200     MOVE "200-MOVE-TO-DCLGEN" TO PARA-NAME.
015300     MOVE INCA-LOCAL-ID             TO LOCAL-ID.
015400     MOVE INCA-LINKING-ID           TO LINKING-ID.
015500     MOVE INCA-GENE-SYMBOL          TO GENE-SYMBOL.
015600     MOVE INCA-CHROM                TO CHROM.
015700     MOVE INCA-POS                  TO POS.
015800     MOVE INCA-REF                  TO REF.
015900     MOVE INCA-ALT                  TO ALT.
016000     MOVE INCA-HGVSC                TO HGVSC.
016100     MOVE INCA-CONSEQUENCE          TO CONSEQUENCE.
016200     MOVE INCA-GERMLINE-CLASS       TO GERMLINE-CLASS.
016300     MOVE INCA-REF-GENOME           TO REF-GENOME.
016400     MOVE INCA-DATE-LAST-EVALUATED  TO DATE-LAST-EVALUATED.
016500     MOVE INCA-REPORTED             TO REPORTED.
016600     MOVE INCA-PVS1                 TO PVS1.
016700     MOVE INCA-PS1                  TO PS1.
016800     MOVE INCA-PS2                  TO PS2.
016900     MOVE INCA-PS3                  TO PS3.
017000     MOVE INCA-PS4                  TO PS4.
017100     MOVE INCA-PM1                  TO PM1.
017200     MOVE INCA-PM2                  TO PM2.
017300     MOVE INCA-PM3                  TO PM3.
017400     MOVE INCA-PM4                  TO PM4.
017500     MOVE INCA-PM5                  TO PM5.
017600     MOVE INCA-PM6                  TO PM6.
017700     MOVE INCA-PP1                  TO PP1.
017800     MOVE INCA-PP2                  TO PP2.
017900     MOVE INCA-PP3                  TO PP3.
018000     MOVE INCA-PP4                  TO PP4.
018100     MOVE INCA-BA1                  TO BA1.
018200     MOVE INCA-BS1                  TO BS1.
018300     MOVE INCA-BS2                  TO BS2.
018400     MOVE INCA-BS3                  TO BS3.
018500     MOVE INCA-BS4                  TO BS4.
018600     MOVE INCA-BP1                  TO BP1.
018700     MOVE INCA-BP2                  TO BP2.
018800     MOVE INCA-BP3                  TO BP3.
018900     MOVE INCA-BP4                  TO BP4.
019000     MOVE INCA-BP5                  TO BP5.
019100     MOVE INCA-BP7                  TO BP7.
019200     MOVE INCA-PANEL                TO PANEL.
019300     MOVE INCA-R-CODE               TO R-CODE.
019400     MOVE INCA-PREFERRED-CONDITION  TO PREFERRED-CONDITION.
019500     MOVE INCA-INSTITUTION          TO INSTITUTION.
019600     MOVE INCA-ORGANISATION         TO ORGANISATION.
019700     MOVE INCA-ORGANISATION-ID      TO ORGANISATION-ID.
019800     MOVE INCA-COLLECTION-METHOD    TO COLLECTION-METHOD.
019900     MOVE INCA-ALLELE-ORIGIN        TO ALLELE-ORIGIN.
020000     MOVE INCA-AFFECTED-STATUS      TO AFFECTED-STATUS.
020100     MOVE INCA-INTERPRETED          TO INTERPRETED.
020200     MOVE INCA-PROBESET-ID          TO PROBESET-ID.
020300 200-EXIT.
020400     EXIT.
020500
020600 300-INSERT-ONE-ROW.
020700     MOVE "300-INSERT-ONE-ROW" TO PARA-NAME.
020800     EXEC SQL
020900         INSERT INTO DDS0001.INCA_EXTRACT
021000         VALUES (:DCLINCA-EXTRACT)
021100     END-EXEC.
021200     IF SQLCODE = 0
021300         ADD 1 TO RECORDS-LOADED
021400     ELSE
021500         IF SQLCODE = -803
021600             DISPLAY "** DUPLICATE LOCAL_ID SKIPPED - "
021700                     LOCAL-ID
021800             ADD 1 TO DUPLICATE-KEY-RECS
021900         ELSE
022000             MOVE "** PROBLEM INSERTING INCA_EXTRACT ROW"
022100                                     TO ABEND-REASON
022200             MOVE SQLCODE            TO EXPECTED-VAL
022300             GO TO 1000-ABEND-RTN
022400         END-IF
022500     END-IF.
022600 300-EXIT.
022700     EXIT.
022800
022900 850-CLOSE-FILES.
023000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
023100     CLOSE INCAIN-FILE, SYSOUT.
023200 850-EXIT.
023300     EXIT.
023400
023500 900-CLEANUP.
023600     MOVE "900-CLEANUP" TO PARA-NAME.
023700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023800     DISPLAY "** EXTRACT RECORDS READ **".
023900     DISPLAY RECORDS-READ.
024000     DISPLAY "** RECORDS LOADED TO INCA_EXTRACT **".
024100     DISPLAY RECORDS-LOADED.
024200     DISPLAY "** DUPLICATE LOCAL_ID RECORDS SKIPPED **".
024300     DISPLAY DUPLICATE-KEY-RECS.
024400     DISPLAY "******** NORMAL END OF JOB MDCVDBLD ********".
024500 900-EXIT.
024600     EXIT.
024700
024800 1000-ABEND-RTN.
024900     WRITE SYSOUT-REC FROM ABEND-REC.
025000     EXEC SQL WHENEVER SQLERROR CONTINUE END-EXEC.
025100     EXEC SQL ROLLBACK WORK END-EXEC.
025200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025300     DISPLAY "*** ABNORMAL END OF JOB-MDCVDBLD ***" UPON CONSOLE.
025400     DIVIDE ZERO-VAL INTO ONE-VAL.
