000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVACGS.
000300 AUTHOR. R W BRANNOCK.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/88.
000600 DATE-COMPILED. 02/24/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FOURTH STEP OF THE NIGHTLY MEDICOVER/INCA FEED.  WALKS
001300*          THE VARIANT EXTRACT A SECOND TIME, IN STEP WITH THE
001400*          XTRTOUT WORK FILE MDCVXTRT JUST BUILT, AND RESOLVES
001500*          THE TWENTY-SIX NAMED ACMG/ACGS CRITERION COLUMNS.
001600*
001700*          ONLY THE STANDARD REPORT LAYOUT CARRIES A CRITERION
001800*          STRENGTH - THE FLAT LAYOUT SENDS CODES WITH NO
001900*          STRENGTH (COLUMN STAYS [null]) AND THE NESTED LAYOUT
002000*          SENDS NO CODES AT ALL.
002100*
002200******************************************************************
002300*
002400*               INPUT FILE               -   DDS0001.VARIANT
002500*
002600*               INPUT WORK FILE          -   DDS0001.XTRTOUT
002700*
002800*               OUTPUT WORK FILE         -   DDS0001.ACGSOUT
002900*
003000*               DUMP FILE                -   SYSOUT
003100*
003200******************************************************************
003300* CHANGE LOG
003400******************************************************************
003500* 02/24/88  RWB  INITIAL VERSION - CODE TABLE SEARCH LIFTED FROM  RWB88   
003600*                THE OLD TREATMENT-SEARCH STEP                    RWB88   
003700* 05/06/15  RWB  NESTED STRUCTURE NOTICE ADDED (REQ 2890)            R2890
003800* 08/02/15  RWB  CODE-TABLE SEARCH NOW STRIPS THE "_xxx" SUFFIX   RWB15   
003900*                SOME LABS APPEND TO THE RAW ACGS CODE BEFORE THE RWB15   
004000*                COMPARE (REQ 3310)                               RWB15   
004100* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO  LDM99   
004200*                CHANGES REQUIRED                                 LDM99   
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT VARIANT-FILE
005800     ASSIGN TO UT-S-VARIANT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS IFCODE.
006100
006200     SELECT XTRTOUT-FILE
006300     ASSIGN TO UT-S-XTRTOUT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS WFCODE.
006600
006700     SELECT ACGSOUT-FILE
006800     ASSIGN TO UT-S-ACGSOUT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200 FD  VARIANT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 798 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS VARIANT-FD-REC.
008800 01  VARIANT-FD-REC  PIC X(798).
008900
009000 FD  XTRTOUT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 1509 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS XTRTOUT-FD-REC.
009600 01  XTRTOUT-FD-REC  PIC X(1509).
009700
009800****** WORK FILE HANDED TO MDCVSTMP - SAME LAYOUT AS XTRTOUT, NOW
009900****** WITH THE ACGS COLUMNS RESOLVED
010000 FD  ACGSOUT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 1509 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS ACGSOUT-FD-REC.
010600 01  ACGSOUT-FD-REC  PIC X(1509).
010700
010800** QSAM FILE
010900 WORKING-STORAGE SECTION.
011000
011100 01  FILE-STATUS-CODES.
011200     05  IFCODE                  PIC X(02).
011300         88  CODE-READ                   VALUE SPACES.
011400         88  NO-MORE-DATA                VALUE "10".
011500     05  WFCODE                  PIC X(02).
011600         88  WORK-CODE-READ              VALUE SPACES.
011700         88  NO-MORE-WORK                VALUE "10".
011800     05  OFCODE                  PIC X(02).
011900         88  CODE-WRITE                  VALUE SPACES.
012000
012100 COPY VARIANT.
012200 COPY XTRTREC.
012300
012400****** RECOGNIZED ACMG/ACGS CRITERION CODES, IN THE SAME ORDER AS
012500****** THE NAMED COLUMNS IN THE INCAREC COPYBOOK - THE SEARCH
012600****** INDEX DOUBLES AS THE SUBSCRIPT INTO INCA-ACGS-COL
012650     05  FILLER                  PIC X(01) VALUE SPACE.
012700 01  WS-ACGS-CODE-TABLE-FLAT.
012800     05  FILLER PIC X(05) VALUE "PVS1 ".
012900     05  FILLER PIC X(05) VALUE "PS1  ".
013000     05  FILLER PIC X(05) VALUE "PS2  ".
013100     05  FILLER PIC X(05) VALUE "PS3  ".
013200     05  FILLER PIC X(05) VALUE "PS4  ".
013300     05  FILLER PIC X(05) VALUE "PM1  ".
013400     05  FILLER PIC X(05) VALUE "PM2  ".
013500     05  FILLER PIC X(05) VALUE "PM3  ".
013600     05  FILLER PIC X(05) VALUE "PM4  ".
013700     05  FILLER PIC X(05) VALUE "PM5  ".
013800     05  FILLER PIC X(05) VALUE "PM6  ".
013900     05  FILLER PIC X(05) VALUE "PP1  ".
014000     05  FILLER PIC X(05) VALUE "PP2  ".
014100     05  FILLER PIC X(05) VALUE "PP3  ".
014200     05  FILLER PIC X(05) VALUE "PP4  ".
014300     05  FILLER PIC X(05) VALUE "BA1  ".
014400     05  FILLER PIC X(05) VALUE "BS1  ".
014500     05  FILLER PIC X(05) VALUE "BS2  ".
014600     05  FILLER PIC X(05) VALUE "BS3  ".
014700     05  FILLER PIC X(05) VALUE "BS4  ".
014800     05  FILLER PIC X(05) VALUE "BP1  ".
014900     05  FILLER PIC X(05) VALUE "BP2  ".
015000     05  FILLER PIC X(05) VALUE "BP3  ".
015100     05  FILLER PIC X(05) VALUE "BP4  ".
015200     05  FILLER PIC X(05) VALUE "BP5  ".
015300     05  FILLER PIC X(05) VALUE "BP7  ".
015400 01  WS-ACGS-CODE-TABLE REDEFINES WS-ACGS-CODE-TABLE-FLAT.
015500     05  WS-ACGS-CODE-ROW OCCURS 26 TIMES
015600                        INDEXED BY WS-AG-IDX    PIC X(05).
015700
015800 01  MORE-VARIANT-SW             PIC X(01) VALUE "Y".
015900     88  NO-MORE-VARIANT-RECS            VALUE "N".
016000
016100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05  RECORDS-READ            PIC 9(09) COMP.
016300     05  RECORDS-WRITTEN         PIC 9(07) COMP.
016400
016450     05  FILLER                  PIC X(01) VALUE SPACE.
016500 01  WS-CODE-SPLIT.
016600     05  WS-CODE-BEFORE          PIC X(05).
016700     05  WS-CODE-AFTER           PIC X(40).
016800
016850     05  FILLER                  PIC X(01) VALUE SPACE.
016900 01  WS-NRMLTXT-CALL-REC.
017000     05  WS-NT-TYPE-SW           PIC X(01).
017100     05  FILLER                  PIC X(01).
017200     05  WS-NT-INPUT-TEXT        PIC X(120).
017300     05  WS-NT-OUTPUT-TEXT       PIC X(120).
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500 01  WS-NRMLTXT-RETURN-CD        PIC 9(04) COMP.
017600
017700 01  WS-DATE                     PIC 9(06).
017800 01  WS-DATE-R REDEFINES WS-DATE.
017900     05  WS-DATE-SYS-YY          PIC 9(02).
018000     05  WS-DATE-SYS-MM          PIC 9(02).
018100     05  WS-DATE-SYS-DD          PIC 9(02).
018200
018300 COPY ABNDREC.
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-VARIANT-RECS.
018900     PERFORM 900-CLEANUP THRU 900-EXIT.
019000     MOVE +0 TO RETURN-CODE.
019100     GOBACK.
019200
019300 000-HOUSEKEEPING.
019400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019500     DISPLAY "******** BEGIN JOB MDCVACGS ********".
019600     ACCEPT  WS-DATE FROM DATE.
019700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019800     OPEN INPUT VARIANT-FILE, XTRTOUT-FILE.
019900     OPEN OUTPUT ACGSOUT-FILE, SYSOUT.
020000 000-EXIT.
020100     EXIT.
020200
020300 100-MAINLINE.
020400     MOVE "100-MAINLINE" TO PARA-NAME.
020500     READ VARIANT-FILE INTO VARIANT-REC
020600         AT END
020700         MOVE "N" TO MORE-VARIANT-SW
020800         GO TO 100-EXIT
020900     END-READ.
021000     READ XTRTOUT-FILE INTO XTRT-REC
021100         AT END
021200         MOVE "** XTRTOUT RAN SHORT OF VARIANT-FILE"
021300                                  TO ABEND-REASON
021400         GO TO 1000-ABEND-RTN
021500     END-READ.
021600     ADD 1 TO RECORDS-READ.
021700     PERFORM 200-ACGS-PASS THRU 200-EXIT.
021800     PERFORM 400-WRITE-ACGSOUT THRU 400-EXIT.
021900 100-EXIT.
022000     EXIT.
022100
022200 200-ACGS-PASS.
022300     MOVE "200-ACGS-PASS" TO PARA-NAME.
022400     IF RV-STANDARD
022500         PERFORM 210-PROCESS-ONE-ACGS-CODE THRU 210-EXIT
022600             VARYING RV-AC-IDX FROM 1 BY 1 UNTIL RV-AC-IDX > 10
022700     ELSE
022800         IF RV-NESTED
022900             DISPLAY "** NOTICE - NESTED REPORT, NO ACGS CODES"
023000         END-IF.
023100 200-EXIT.
023200     EXIT.
023300
023400 210-PROCESS-ONE-ACGS-CODE.
023500     IF RV-ACGS-CODE (RV-AC-IDX) = SPACES
023600         GO TO 210-EXIT.
023700     MOVE SPACES TO WS-CODE-BEFORE WS-CODE-AFTER.
023800     UNSTRING RV-ACGS-CODE (RV-AC-IDX) DELIMITED BY "_"
023900         INTO WS-CODE-BEFORE WS-CODE-AFTER
024000     END-UNSTRING.
024100     INSPECT WS-CODE-BEFORE CONVERTING
024200         "abcdefghijklmnopqrstuvwxyz"
024300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024400     SET WS-AG-IDX TO 1.
024500     SEARCH WS-ACGS-CODE-ROW
024600         AT END
024700             CONTINUE
024800         WHEN WS-ACGS-CODE-ROW (WS-AG-IDX) = WS-CODE-BEFORE
024900             PERFORM 220-SET-STRENGTH-COLUMN THRU 220-EXIT
025000     END-SEARCH.
025100 210-EXIT.
025200     EXIT.
025300
025400 220-SET-STRENGTH-COLUMN.
025500     IF RV-ACGS-STRENGTH (RV-AC-IDX) NOT = SPACES
025600         MOVE "A" TO WS-NT-TYPE-SW
025700         MOVE SPACES TO WS-NT-INPUT-TEXT WS-NT-OUTPUT-TEXT
025800         MOVE RV-ACGS-STRENGTH (RV-AC-IDX) TO WS-NT-INPUT-TEXT
025900         CALL "NRMLTXT" USING WS-NRMLTXT-CALL-REC,
026000                              WS-NRMLTXT-RETURN-CD
026100         MOVE WS-NT-OUTPUT-TEXT (1:20) TO
026200                            INCA-ACGS-COL (WS-AG-IDX).
026300 220-EXIT.
026400     EXIT.
026500
026600 400-WRITE-ACGSOUT.
026700     MOVE "400-WRITE-ACGSOUT" TO PARA-NAME.
026800     WRITE ACGSOUT-FD-REC FROM XTRT-REC.
026900     ADD 1 TO RECORDS-WRITTEN.
027000 400-EXIT.
027100     EXIT.
027200
027300 850-CLOSE-FILES.
027400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027500     CLOSE VARIANT-FILE, XTRTOUT-FILE, ACGSOUT-FILE, SYSOUT.
027600 850-EXIT.
027700     EXIT.
027800
027900 900-CLEANUP.
028000     MOVE "900-CLEANUP" TO PARA-NAME.
028100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028200     DISPLAY "** VARIANTS READ **".
028300     DISPLAY RECORDS-READ.
028400     DISPLAY "** VARIANTS WRITTEN TO ACGSOUT **".
028500     DISPLAY RECORDS-WRITTEN.
028600     DISPLAY "******** NORMAL END OF JOB MDCVACGS ********".
028700 900-EXIT.
028800     EXIT.
028900
029000 1000-ABEND-RTN.
029100     WRITE SYSOUT-REC FROM ABEND-REC.
029200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029300     DISPLAY "*** ABNORMAL END OF JOB-MDCVACGS ***" UPON CONSOLE.
029400     DIVIDE ZERO-VAL INTO ONE-VAL.
