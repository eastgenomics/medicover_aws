000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVSTMP.
000300 AUTHOR. R W BRANNOCK.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/88.
000600 DATE-COMPILED. 02/24/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIFTH STEP OF THE NIGHTLY MEDICOVER/INCA FEED.  WALKS
001300*          THE ACGS-RESOLVED WORK FILE MDCVACGS JUST BUILT AND
001400*          COMPLETES EACH RECORD -
001500*
001600*          - PULLS THE SAMPLE NUMBER BACK OUT OF THE REPORT
001700*            IDENTIFIER AND KEYS INTO RESLVPNL FOR THE PANEL,
001800*            R-CODE AND PREFERRED-CONDITION FIELDS
001900*          - STAMPS A FRESH LOCAL-ID/LINKING-ID OUT OF THE
002000*            UID_CONTROL DB2 TABLE
002100*          - STAMPS THE SEVEN LABORATORY CONSTANTS AND THE
002200*            ORGANISATION ID
002300*
002400*          THE COMPLETED RECORD IS WRITTEN TO INCAOUT, WHICH IS
002500*          THE FINAL EXTRACT HANDED TO THE INCA SYSTEM (AND ALSO
002600*          THE FILE MDCVDBLD BULK-LOADS INTO DB2).
002700*
002800******************************************************************
002900*
003000*               INPUT WORK FILE          -   DDS0001.ACGSOUT
003100*
003200*               KEYED VSAM FILE          -   DDS0001.RESLVPNL
003300*
003400*               DB2 TABLE                -   DDS0001.UID_CONTROL
003500*
003600*               OUTPUT EXTRACT FILE      -   DDS0001.INCAOUT
003700*
003800*               DUMP FILE                -   SYSOUT
003900*
004000******************************************************************
004100* CHANGE LOG
004200******************************************************************
004300* 02/24/88  RWB  INITIAL VERSION - UID_CONTROL READ/REWRITE LIFTEDRWB88   
004400*                FROM THE OLD PROVIDER-NUMBER ASSIGNMENT STEP     RWB88   
004500* 05/06/15  RWB  SAMPLE-NUMBER SCAN REWRITTEN TO FIND THE GMyy_   RWB15   
004600*                nnnn PATTERN ANYWHERE IN THE REPORT ID, NOT      RWB15   
004700*                JUST AT THE FRONT OF IT (REQ 2890)               RWB15   
004800* 03/03/99  LDM  Y2K REVIEW - LAST-UPDATE-DATE ON UID_CONTROL NOW LDM99   
004900*                BUILT AS A FOUR-DIGIT-YEAR CCYY-MM-DD HOST       LDM99   
005000*                VARIABLE INSTEAD OF THE OLD YY-MM-DD STRING      LDM99   
005100*                (REQ 2201)                                       LDM99   
005200* 06/22/16  RWB  INCA-ORGANISATION-ID STAMPING ADDED FOR THE      RWB16   
005300*                MULTI-SITE ROLLOUT (REQ 4471)                    RWB16   
005310* 11/14/17  RWB  INCA-R-CODE JOIN REWRITTEN - WAS TRUNCATING ON   RWB17   
005320*                THE FIRST EMBEDDED BLANK IN A COMMA-JOINED       RWB17   
005330*                R-CODE-INFO STRING OFF THE CATALOGUE PASS; NOW   RWB17   
005340*                USES FLDLTH FOR THE TRIMMED LENGTH LIKE THE      RWB17   
005350*                PANEL-NAME JOIN DOES (REQ 4780)                  RWB17   
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT ACGSOUT-FILE
006900     ASSIGN TO UT-S-ACGSOUT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT RESLVPNL
007400            ASSIGN       TO RESLVPNL
007500            ORGANIZATION IS INDEXED
007600            ACCESS MODE  IS RANDOM
007700            RECORD KEY   IS RP-SAMPLE-NUMBER
007800            FILE STATUS  IS RESLVPNL-STATUS.
007900
008000     SELECT INCAOUT-FILE
008100     ASSIGN TO UT-S-INCAOUT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** WORK FILE MDCVACGS BUILT - REPORT ID PLUS THE FULLY
009600****** ACGS-RESOLVED INCA RECORD
009700 FD  ACGSOUT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 1509 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS ACGSOUT-FD-REC.
010300 01  ACGSOUT-FD-REC  PIC X(1509).
010400
010500 FD  RESLVPNL
010600     RECORD CONTAINS 4639 CHARACTERS
010700     DATA RECORD IS RESLVPNL-FD-REC.
010800 01  RESLVPNL-FD-REC.
010900     05  FILLER              PIC X(12).
011000     05  FILLER              PIC X(4627).
011100
011200****** COMPLETED INCA RECORD - THE FINAL EXTRACT HANDED OFF TO
011300****** THE NIGHTLY INCA LOAD JOB FOR PICKUP
011400 FD  INCAOUT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 1468 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS INCAOUT-FD-REC.
012000 01  INCAOUT-FD-REC  PIC X(1468).
012100
012200** QSAM FILE
012300 WORKING-STORAGE SECTION.
012400
012500 01  FILE-STATUS-CODES.
012600     05  IFCODE                  PIC X(02).
012700         88  CODE-READ                   VALUE SPACES.
012800         88  NO-MORE-DATA                VALUE "10".
012900     05  RESLVPNL-STATUS         PIC X(02).
013000         88  RECORD-FOUND                VALUE "00".
013100         88  SAMPLE-NOT-FOUND            VALUE "23".
013200     05  OFCODE                  PIC X(02).
013300         88  CODE-WRITE                  VALUE SPACES.
013400
013500** VSAM FILE
013600 COPY RESLVPNL.
013700
013800 COPY XTRTREC.
013900
014000****** DCLGEN FOR THE ONE-ROW UID-ASSIGNMENT CONTROL TABLE
014100 COPY UIDCTL.
014200
014300     EXEC SQL
014400         INCLUDE SQLCA
014500     END-EXEC.
014600
014650     05  FILLER                  PIC X(01) VALUE SPACE.
014700 01  MORE-ACGSOUT-SW             PIC X(01) VALUE "Y".
014800     88  NO-MORE-ACGSOUT-RECS            VALUE "N".
014900
015000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015100     05  RECORDS-READ            PIC 9(09) COMP.
015200     05  RECORDS-WRITTEN         PIC 9(07) COMP.
015300     05  WS-SCAN-POS             PIC 9(02) COMP.
015400     05  WS-DIGIT-POS            PIC 9(02) COMP.
015500     05  WS-DIGIT-COUNT          PIC 9(02) COMP.
015600     05  WS-JOIN-PTR             PIC 9(04) COMP.
015700
015750     05  FILLER                  PIC X(01) VALUE SPACE.
015800 01  WS-FLDLTH-CALL-REC          PIC X(255).
015900 01  WS-FLDLTH-LEN                PIC S9(04) COMP.
016000
016100****** GMyy_nnnn SAMPLE-NUMBER SCAN WORK AREA - THE REPORT ID IS
016200****** SCANNED POSITION BY POSITION FOR THE PATTERN SINCE THIS
016300****** COMPILER HAS NO REGULAR-EXPRESSION VERB
016400 01  WS-SAMPLE-SCAN-FIELDS.
016500     05  WS-REPORT-ID-UC         PIC X(40).
016600     05  WS-SAMPLE-NUMBER-WORK   PIC X(12).
016700     05  WS-GM-PREFIX            PIC X(04).
016800     05  WS-SAMPLE-FOUND-SW      PIC X(01).
016900         88  SAMPLE-NUMBER-FOUND         VALUE "Y".
017000
017050     05  FILLER                  PIC X(01) VALUE SPACE.
017100 01  WS-UID-TEXT.
017200     05  WS-UID-PREFIX           PIC X(04) VALUE "uid_".
017300     05  WS-UID-NUMBER           PIC 9(09).
017400     05  FILLER                  PIC X(11) VALUE SPACES.
017500
017600 01  WS-DATE-TEXT.
017700     05  WS-DATE-TEXT-CCYY       PIC X(04).
017800     05  FILLER                  PIC X(01) VALUE "-".
017900     05  WS-DATE-TEXT-MM         PIC X(02).
018000     05  FILLER                  PIC X(01) VALUE "-".
018100     05  WS-DATE-TEXT-DD         PIC X(02).
018200
018300 01  WS-DATE                     PIC 9(06).
018400 01  WS-DATE-R REDEFINES WS-DATE.
018500     05  WS-DATE-SYS-YY          PIC 9(02).
018600     05  WS-DATE-SYS-MM          PIC 9(02).
018700     05  WS-DATE-SYS-DD          PIC 9(02).
018800
018900 COPY ABNDREC.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-ACGSOUT-RECS.
019500     PERFORM 900-CLEANUP THRU 900-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB MDCVSTMP ********".
020200     ACCEPT  WS-DATE FROM DATE.
020300     PERFORM 010-BUILD-UPDATE-DATE THRU 010-EXIT.
020400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020500     OPEN INPUT ACGSOUT-FILE.
020600     OPEN INPUT RESLVPNL.
020700     OPEN OUTPUT INCAOUT-FILE, SYSOUT.
020800 000-EXIT.
020900     EXIT.
021000
021100 010-BUILD-UPDATE-DATE.
021200***  THE 2-DIGIT SYSTEM-DATE YEAR IS WINDOWED INTO A 4-DIGIT
021300***  CENTURY FOR THE UID_CONTROL LAST-UPDATE-DATE HOST VARIABLE
021400     IF WS-DATE-SYS-YY < 50
021500         STRING "20" DELIMITED BY SIZE
021600                WS-DATE-SYS-YY DELIMITED BY SIZE
021700                INTO WS-DATE-TEXT-CCYY
021800         END-STRING
021900     ELSE
022000         STRING "19" DELIMITED BY SIZE
022100                WS-DATE-SYS-YY DELIMITED BY SIZE
022200                INTO WS-DATE-TEXT-CCYY
022300         END-STRING
022400     END-IF.
022500     MOVE WS-DATE-SYS-MM TO WS-DATE-TEXT-MM.
022600     MOVE WS-DATE-SYS-DD TO WS-DATE-TEXT-DD.
022700 010-EXIT.
022800     EXIT.
022900
023000 100-MAINLINE.
023100     MOVE "100-MAINLINE" TO PARA-NAME.
023200     READ ACGSOUT-FILE INTO XTRT-REC
023300         AT END
023400         MOVE "N" TO MORE-ACGSOUT-SW
023500         GO TO 100-EXIT
023600     END-READ.
023700     ADD 1 TO RECORDS-READ.
023800     PERFORM 200-RESOLVE-SAMPLE-PANEL THRU 200-EXIT.
023900     PERFORM 300-STAMP-UNIQUE-ID THRU 300-EXIT.
024000     PERFORM 350-STAMP-LAB-CONSTANTS THRU 350-EXIT.
024100     PERFORM 400-WRITE-INCAOUT THRU 400-EXIT.
024200 100-EXIT.
024300     EXIT.
024400
024500 200-RESOLVE-SAMPLE-PANEL.
024600     MOVE "200-RESOLVE-SAMPLE-PANEL" TO PARA-NAME.
024700     PERFORM 210-EXTRACT-SAMPLE-NUMBER THRU 210-EXIT.
024800     IF SAMPLE-NUMBER-FOUND
024900         MOVE WS-SAMPLE-NUMBER-WORK TO RP-SAMPLE-NUMBER
025000         READ RESLVPNL INTO RESLVPNL-REC
025100             INVALID KEY
025200                 MOVE "Sample not in Medicover data" TO INCA-PANEL
025300         END-READ
025400         IF RECORD-FOUND
025500             PERFORM 230-MOVE-RESOLVED-PANEL THRU 230-EXIT
025600         END-IF
025700     END-IF.
025800 200-EXIT.
025900     EXIT.
026000
026100 210-EXTRACT-SAMPLE-NUMBER.
026200***  SCANS XT-REPORT-ID FOR  GM + 2 DIGITS + "_" + 1-OR-MORE
026300***  DIGITS, CASE-INSENSITIVE - THE "_" BECOMES A "." IN THE
026400***  SAMPLE NUMBER LOOKED UP AGAINST RESLVPNL
026500     MOVE SPACES TO WS-SAMPLE-NUMBER-WORK.
026600     MOVE "N" TO WS-SAMPLE-FOUND-SW.
026700     MOVE XT-REPORT-ID TO WS-REPORT-ID-UC.
026800     INSPECT WS-REPORT-ID-UC CONVERTING
026900         "abcdefghijklmnopqrstuvwxyz"
027000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027100     PERFORM 220-SCAN-ONE-START-POS
027200         VARYING WS-SCAN-POS FROM 1 BY 1
027300         UNTIL WS-SCAN-POS > 34 OR SAMPLE-NUMBER-FOUND.
027400 210-EXIT.
027500     EXIT.
027600
027700 220-SCAN-ONE-START-POS.
027800     IF WS-REPORT-ID-UC (WS-SCAN-POS:2) = "GM"
027900        AND WS-REPORT-ID-UC (WS-SCAN-POS + 2:1) IS NUMERIC
028000        AND WS-REPORT-ID-UC (WS-SCAN-POS + 3:1) IS NUMERIC
028100        AND WS-REPORT-ID-UC (WS-SCAN-POS + 4:1) = "_"
028200        AND WS-REPORT-ID-UC (WS-SCAN-POS + 5:1) IS NUMERIC
028300         MOVE WS-REPORT-ID-UC (WS-SCAN-POS:4) TO WS-GM-PREFIX
028400         MOVE ZERO TO WS-DIGIT-COUNT
028500         PERFORM 225-COUNT-SAMPLE-DIGITS
028600             VARYING WS-DIGIT-POS FROM WS-SCAN-POS + 5 BY 1
028700             UNTIL WS-DIGIT-POS > 40
028800                OR WS-REPORT-ID-UC (WS-DIGIT-POS:1) NOT NUMERIC
028900         STRING WS-GM-PREFIX            DELIMITED BY SIZE
029000                "."                      DELIMITED BY SIZE
029100                WS-REPORT-ID-UC (WS-SCAN-POS + 5:WS-DIGIT-COUNT)
029200                                         DELIMITED BY SIZE
029300                INTO WS-SAMPLE-NUMBER-WORK
029400         END-STRING
029500         MOVE "Y" TO WS-SAMPLE-FOUND-SW
029600     END-IF.
029700 220-EXIT.
029800     EXIT.
029900
030000 225-COUNT-SAMPLE-DIGITS.
030100     ADD 1 TO WS-DIGIT-COUNT.
030200 225-EXIT.
030300     EXIT.
030400
030500 230-MOVE-RESOLVED-PANEL.
030600     MOVE "230-MOVE-RESOLVED-PANEL" TO PARA-NAME.
030700     MOVE RP-RAW-PANELS TO INCA-PANEL.
030800     IF RP-R-CODE-CNT > 0
030900         PERFORM 235-JOIN-ONE-R-CODE THRU 235-EXIT
031000             VARYING RP-RC-IDX FROM 1 BY 1
031100             UNTIL RP-RC-IDX > RP-R-CODE-CNT
031200     END-IF.
031300     IF RP-PANEL-NAME-CNT > 0
031400         PERFORM 240-JOIN-ONE-PANEL-NAME THRU 240-EXIT
031500             VARYING RP-PN-IDX FROM 1 BY 1
031600             UNTIL RP-PN-IDX > RP-PANEL-NAME-CNT
031700     END-IF.
031800 230-EXIT.
031900     EXIT.
032000
032100 235-JOIN-ONE-R-CODE.
032150***  RP-R-CODE CAN CARRY A WHOLE COMMA-JOINED R-CODE-INFO STRING
032160***  OFF A CATALOGUE HIT, NOT JUST A BARE CODE, SO THE TRIMMED
032170***  LENGTH COMES FROM FLDLTH RATHER THAN A DELIMITED-BY-SPACE
032180***  STRING (REQ 4780) - INCA-R-CODE STAYS X(60) PER THE FEED
032190***  CONTRACT SO A LONG JOIN IS TRUNCATED ON THE FINAL STRING
032200     IF RP-RC-IDX = 1
032300         MOVE 1 TO WS-JOIN-PTR
032400         MOVE SPACES TO INCA-R-CODE
032500     END-IF.
032600     IF RP-RC-IDX > 1
032700         STRING ", " DELIMITED BY SIZE
032800             INTO INCA-R-CODE
032900             WITH POINTER WS-JOIN-PTR
033000         END-STRING
033100     END-IF.
033150     MOVE SPACES TO WS-FLDLTH-CALL-REC.
033160     MOVE RP-R-CODE (RP-RC-IDX) TO WS-FLDLTH-CALL-REC.
033170     CALL "FLDLTH" USING WS-FLDLTH-CALL-REC, WS-FLDLTH-LEN.
033180     IF WS-FLDLTH-LEN > 0
033190         STRING RP-R-CODE (RP-RC-IDX) (1:WS-FLDLTH-LEN)
033195                                  DELIMITED BY SIZE
033200             INTO INCA-R-CODE
033300             WITH POINTER WS-JOIN-PTR
033400         END-STRING
033450     END-IF.
033600 235-EXIT.
033700     EXIT.
033800
033900 240-JOIN-ONE-PANEL-NAME.
034000***  PANEL NAMES CAN CARRY EMBEDDED BLANKS (E.G. "INHERITED
034100***  CARDIAC CONDITIONS") SO THE TRIMMED LENGTH COMES FROM
034200***  FLDLTH RATHER THAN A DELIMITED-BY-SPACE STRING
034300     IF RP-PN-IDX = 1
034400         MOVE 1 TO WS-JOIN-PTR
034500         MOVE SPACES TO INCA-PREFERRED-CONDITION
034600     END-IF.
034700     IF RP-PN-IDX > 1
034800         STRING ", " DELIMITED BY SIZE
034900             INTO INCA-PREFERRED-CONDITION
035000             WITH POINTER WS-JOIN-PTR
035100         END-STRING
035200     END-IF.
035300     MOVE SPACES TO WS-FLDLTH-CALL-REC.
035400     MOVE RP-PANEL-NAME (RP-PN-IDX) TO WS-FLDLTH-CALL-REC.
035500     CALL "FLDLTH" USING WS-FLDLTH-CALL-REC, WS-FLDLTH-LEN.
035600     IF WS-FLDLTH-LEN > 0
035700         STRING RP-PANEL-NAME (RP-PN-IDX) (1:WS-FLDLTH-LEN)
035800                                  DELIMITED BY SIZE
035900             INTO INCA-PREFERRED-CONDITION
036000             WITH POINTER WS-JOIN-PTR
036100         END-STRING
036200     END-IF.
036300 240-EXIT.
036400     EXIT.
036500
036600 300-STAMP-UNIQUE-ID.
036700     MOVE "300-STAMP-UNIQUE-ID" TO PARA-NAME.
036800     EXEC SQL
036900         SELECT LAST_UID_NUMBER
037000           INTO :LAST-UID-NUMBER
037100           FROM DDS0001.UID_CONTROL
037200          WHERE CONTROL_ID = 'INCAFEED'
037300          FOR UPDATE OF LAST_UID_NUMBER
037400     END-EXEC.
037500     IF SQLCODE NOT = 0
037600         MOVE "** PROBLEM READING UID_CONTROL" TO ABEND-REASON
037700         MOVE SQLCODE TO EXPECTED-VAL
037800         GO TO 1000-ABEND-RTN
037900     END-IF.
038000
038100     ADD 1 TO LAST-UID-NUMBER.
038200     MOVE LAST-UID-NUMBER TO WS-UID-NUMBER.
038300
038400     EXEC SQL
038500         UPDATE DDS0001.UID_CONTROL
038600            SET LAST_UID_NUMBER = :LAST-UID-NUMBER,
038700                LAST_UPDATE_DATE = :WS-DATE-TEXT
038800          WHERE CONTROL_ID = 'INCAFEED'
038900     END-EXEC.
039000     IF SQLCODE NOT = 0
039100         MOVE "** PROBLEM UPDATING UID_CONTROL" TO ABEND-REASON
039200         MOVE SQLCODE TO EXPECTED-VAL
039300         GO TO 1000-ABEND-RTN
039400     END-IF.
039500
039600     MOVE WS-UID-TEXT TO INCA-LOCAL-ID.
039700     MOVE WS-UID-TEXT TO INCA-LINKING-ID.
039800 300-EXIT.
039900     EXIT.
040000
040100 350-STAMP-LAB-CONSTANTS.
040200     MOVE "350-STAMP-LAB-CONSTANTS" TO PARA-NAME.
040300     MOVE "East Genomic Laboratory Hub, NHS Genomic Medicine
040400-    " Service"                      TO INCA-INSTITUTION.
040500     MOVE "Cambridge Genomics Laboratory" TO INCA-ORGANISATION.
040600     MOVE 288359                      TO INCA-ORGANISATION-ID.
040700     MOVE "clinical testing"          TO INCA-COLLECTION-METHOD.
040800     MOVE "germline"                  TO INCA-ALLELE-ORIGIN.
040900     MOVE "yes"                       TO INCA-AFFECTED-STATUS.
041000     MOVE "yes"                       TO INCA-INTERPRETED.
041100     MOVE "Medicover TWE"             TO INCA-PROBESET-ID.
041200 350-EXIT.
041300     EXIT.
041400
041500 400-WRITE-INCAOUT.
041600     MOVE "400-WRITE-INCAOUT" TO PARA-NAME.
041700     WRITE INCAOUT-FD-REC FROM XT-INCA-REC.
041800     ADD 1 TO RECORDS-WRITTEN.
041900 400-EXIT.
042000     EXIT.
042100
042200 850-CLOSE-FILES.
042300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042400     CLOSE ACGSOUT-FILE, RESLVPNL, INCAOUT-FILE, SYSOUT.
042500 850-EXIT.
042600     EXIT.
042700
042800 900-CLEANUP.
042900     MOVE "900-CLEANUP" TO PARA-NAME.
043000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043100     DISPLAY "** ACGSOUT RECORDS READ **".
043200     DISPLAY RECORDS-READ.
043300     DISPLAY "** RECORDS WRITTEN TO INCAOUT **".
043400     DISPLAY RECORDS-WRITTEN.
043500     DISPLAY "******** NORMAL END OF JOB MDCVSTMP ********".
043600 900-EXIT.
043700     EXIT.
043800
043900 1000-ABEND-RTN.
044000     WRITE SYSOUT-REC FROM ABEND-REC.
044100     EXEC SQL WHENEVER SQLERROR CONTINUE END-EXEC.
044200     EXEC SQL ROLLBACK WORK END-EXEC.
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044400     DISPLAY "*** ABNORMAL END OF JOB-MDCVSTMP ***" UPON CONSOLE.
044500     DIVIDE ZERO-VAL INTO ONE-VAL.
