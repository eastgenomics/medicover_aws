000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVXTRT.
000300 AUTHOR. R W BRANNOCK.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/88.
000600 DATE-COMPILED. 02/24/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIRD STEP OF THE NIGHTLY MEDICOVER/INCA FEED.  READS
001300*          THE FLATTENED VARIANT EXTRACT (ONE ROW PER REPORTED
001400*          VARIANT, ALREADY TAGGED WITH WHICH OF THE THREE REPORT
001500*          LAYOUTS IT CAME FROM) AND BUILDS THE BULK OF THE INCA
001600*          OUTPUT RECORD - EVERYTHING EXCEPT THE ACGS STRENGTH
001700*          COLUMNS (MDCVACGS) AND THE SAMPLE-PANEL/CONSTANT/UID
001800*          STAMPING (MDCVSTMP).
001900*
002000*          EVERY OUTPUT FIELD DEFAULTS TO THE SIX-CHARACTER
002100*          LITERAL [null] AND IS OVERLAID ONLY WHEN THE SOURCE
002200*          VARIANT ACTUALLY SUPPLIES A VALUE FOR IT.
002300*
002400******************************************************************
002500*
002600*               INPUT FILE               -   DDS0001.VARIANT
002700*
002800*               OUTPUT WORK FILE         -   DDS0001.XTRTOUT
002900*
003000*               DUMP FILE                -   SYSOUT
003100*
003200******************************************************************
003300* CHANGE LOG
003400******************************************************************
003500* 02/24/88  RWB  INITIAL VERSION                                  RWB88   
003600* 05/06/15  RWB  NESTED STRUCTURE ADDED - REF/ALT SPLIT AND DATE  RWB15   
003700*                REFORMAT NOW BOTH STRUCTURE-SENSITIVE (REQ 2890) RWB15   
003800* 09/14/16  RWB  GERMLINE CLASSIFICATION AND CONSEQUENCE NOW RUN  RWB16   
003900*                THROUGH NRMLTXT'S CAPS-TEXT RULE INSTEAD OF A    RWB16   
004000*                PLAIN BLANK SQUEEZE (REQ 4480)                   RWB16   
004100* 03/03/99  LDM  Y2K REVIEW - INCA-DATE-LAST-EVALUATED IS BUILT ASLDM99
004200*                CCYY-MM-DD WITH A FOUR-DIGIT YEAR PULLED STRAIGHTLDM99
004300*                FROM THE SOURCE TEXT - NO CHANGE REQUIRED        LDM99
004310* 11/14/17  RWB  PER-REPORT PROGRESS LOG ADDED - "PROCESSING      RWB17
004320*                REPORT:", "I/N REPORTS HAVE BEEN PROCESSED" AND  RWB17
004330*                THE FINAL "SKIPPED K REPORTS" COUNT WERE NEVER   RWB17
004340*                WIRED UP; NOW DRIVEN OFF A REPORT-ID CONTROL     RWB17
004350*                BREAK WITH A PRE-COUNT PASS FOR THE I/N TOTAL    RWB17
004360*                (REQ 5210)                                       RWB17
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT VARIANT-FILE
005900     ASSIGN TO UT-S-VARIANT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS IFCODE.
006200
006300     SELECT XTRTOUT-FILE
006400     ASSIGN TO UT-S-XTRTOUT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE ROW PER REPORTED VARIANT - SEE VARIANT COPYBOOK
007900 FD  VARIANT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 798 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS VARIANT-FD-REC.
008500 01  VARIANT-FD-REC  PIC X(798).
008600
008700****** WORK FILE HANDED TO MDCVACGS - CARRIES THE REPORT ID PLUS
008800****** THE PARTIALLY-BUILT INCA RECORD
008900 FD  XTRTOUT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 1509 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS XTRTOUT-FD-REC.
009500 01  XTRTOUT-FD-REC  PIC X(1509).
009600
009700** QSAM FILE
009800 WORKING-STORAGE SECTION.
009900
010000 01  FILE-STATUS-CODES.
010100     05  IFCODE                  PIC X(02).
010200         88  CODE-READ                   VALUE SPACES.
010300         88  NO-MORE-DATA                VALUE "10".
010400     05  OFCODE                  PIC X(02).
010500         88  CODE-WRITE                  VALUE SPACES.
010600
010700 COPY VARIANT.
010800 COPY XTRTREC.
010900
011000     05  FILLER                  PIC X(01) VALUE SPACE.
011100 01  MORE-VARIANT-SW             PIC X(01) VALUE "Y".
011200     88  NO-MORE-VARIANT-RECS            VALUE "N".
011300
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05  RECORDS-READ            PIC 9(09) COMP.
011600     05  RECORDS-WRITTEN         PIC 9(07) COMP.
011700     05  WS-CNT-37               PIC 9(02) COMP.
011800     05  WS-CNT-38               PIC 9(02) COMP.
011900     05  WS-AC-IDX               PIC 9(02) COMP.
012000     05  WS-TOTAL-REPORTS        PIC 9(05) COMP.
012100     05  WS-REPORT-SEQ           PIC 9(05) COMP.
012200     05  WS-REPORTS-SKIPPED      PIC 9(05) COMP.
012300     05  WS-RETURN-LTH           PIC S9(04) COMP.
012400
012500     05  FILLER                  PIC X(01) VALUE SPACE.
012600 01  WS-REPORT-BREAK-FIELDS.
012700***  DRIVES THE PER-REPORT PROGRESS LOG - A CHANGE IN RV-REPORT-ID
012800***  FROM ONE RECORD TO THE NEXT IS A REPORT BOUNDARY
012900     05  WS-PREV-REPORT-ID       PIC X(40).
013000     05  WS-SKIP-REPORT-SW       PIC X(01).
013100         88  SKIP-THIS-REPORT            VALUE "Y".
013200     05  FILLER                  PIC X(01) VALUE SPACE.
013300
013400 01  WS-PROGRESS-DISPLAY-FIELDS.
013500***  BUILDS THE CONSOLE PROGRESS-LOG TEXT FOR U2 STEP 3 (REQ 5210)
013600     05  WS-REPORT-SEQ-ED        PIC ZZZZ9.
013700     05  WS-TOTAL-REPORTS-ED     PIC ZZZZ9.
013800     05  WS-PROGRESS-LINE        PIC X(80).
013900     05  FILLER                  PIC X(01) VALUE SPACE.
014000
014100     05  FILLER                  PIC X(01) VALUE SPACE.
014200 01  WS-REFALT-WORK.
014300     05  WS-REF-PART             PIC X(60).
014400     05  WS-ALT-PART             PIC X(60).
014500     05  FILLER                  PIC X(01) VALUE SPACE.
014600 01  WS-DELIM-FOUND              PIC X(01).
014700
014800 01  WS-DATE-WORK.
014900     05  WS-DATE-CCYY            PIC X(04).
015000     05  WS-DATE-MM              PIC X(02).
015100     05  WS-DATE-DD              PIC X(02).
015200
015300     05  FILLER                  PIC X(01) VALUE SPACE.
015400 01  WS-NRMLTXT-CALL-REC.
015500     05  WS-NT-TYPE-SW           PIC X(01).
015600     05  FILLER                  PIC X(01).
015700     05  WS-NT-INPUT-TEXT        PIC X(120).
015800     05  WS-NT-OUTPUT-TEXT       PIC X(120).
015900     05  FILLER                  PIC X(04) VALUE SPACES.
016000 01  WS-NRMLTXT-RETURN-CD        PIC 9(04) COMP.
016100
016200 01  WS-DATE                     PIC 9(06).
016300 01  WS-DATE-R REDEFINES WS-DATE.
016400     05  WS-DATE-SYS-YY          PIC 9(02).
016500     05  WS-DATE-SYS-MM          PIC 9(02).
016600     05  WS-DATE-SYS-DD          PIC 9(02).
016700
016800 01  WS-FLDLTH-CALL-REC          PIC X(255).
016900
017000 COPY ABNDREC.
017100
017200 PROCEDURE DIVISION.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT
017500             UNTIL NO-MORE-VARIANT-RECS.
017600     PERFORM 900-CLEANUP THRU 900-EXIT.
017700     MOVE +0 TO RETURN-CODE.
017800     GOBACK.
017900
018000 000-HOUSEKEEPING.
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200     DISPLAY "******** BEGIN JOB MDCVXTRT ********".
018300     ACCEPT  WS-DATE FROM DATE.
018400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018500     MOVE SPACES TO WS-PREV-REPORT-ID.
018600     MOVE "Y" TO WS-SKIP-REPORT-SW.
018700     OPEN INPUT VARIANT-FILE.
018800     PERFORM 050-COUNT-REPORTS THRU 050-EXIT.
018900     CLOSE VARIANT-FILE.
019000     MOVE "Y" TO MORE-VARIANT-SW.
019100     MOVE SPACES TO WS-PREV-REPORT-ID.
019200     OPEN INPUT VARIANT-FILE.
019300     OPEN OUTPUT XTRTOUT-FILE, SYSOUT.
019400 000-EXIT.
019500     EXIT.
019600
019700***  PRE-COUNTS THE DISTINCT REPORT-IDS ON THE VARIANT EXTRACT SO
019800***  THE "I/N REPORTS HAVE BEEN PROCESSED" LINE CAN CARRY A KNOWN
019900***  N ON THE FIRST REPORT OF THE REAL PASS (REQ 5210)
020000 050-COUNT-REPORTS.
020100     MOVE "050-COUNT-REPORTS" TO PARA-NAME.
020200     PERFORM 055-COUNT-ONE-RECORD THRU 055-EXIT
020300         UNTIL NO-MORE-VARIANT-RECS.
020400 050-EXIT.
020500     EXIT.
020600
020700 055-COUNT-ONE-RECORD.
020800     READ VARIANT-FILE INTO VARIANT-REC
020900         AT END
021000         MOVE "N" TO MORE-VARIANT-SW
021100         GO TO 055-EXIT
021200     END-READ.
021300     IF RV-REPORT-ID NOT = WS-PREV-REPORT-ID
021400         ADD 1 TO WS-TOTAL-REPORTS
021500         MOVE RV-REPORT-ID TO WS-PREV-REPORT-ID
021600     END-IF.
021700 055-EXIT.
021800     EXIT.
021900
022000 100-MAINLINE.
022100     MOVE "100-MAINLINE" TO PARA-NAME.
022200     READ VARIANT-FILE INTO VARIANT-REC
022300         AT END
022400         MOVE "N" TO MORE-VARIANT-SW
022500         PERFORM 120-FINISH-CURRENT-REPORT THRU 120-EXIT
022600         GO TO 100-EXIT
022700     END-READ.
022800     ADD 1 TO RECORDS-READ.
022900     IF RV-REPORT-ID NOT = WS-PREV-REPORT-ID
023000         IF WS-REPORT-SEQ > 0
023100             PERFORM 120-FINISH-CURRENT-REPORT THRU 120-EXIT
023200         END-IF
023300         PERFORM 110-START-NEW-REPORT THRU 110-EXIT
023400     END-IF.
023500     IF NOT SKIP-THIS-REPORT
023600         PERFORM 200-BUILD-OUTPUT-RECORD THRU 200-EXIT
023700         PERFORM 400-WRITE-XTRTOUT THRU 400-EXIT
023800     END-IF.
023900 100-EXIT.
024000     EXIT.
024100
024200***  STARTS A NEW REPORT GROUP ON A BREAK IN RV-REPORT-ID - LOGS
024300***  "PROCESSING REPORT: ..." UNLESS THE REPORT'S STRUCTURE IS
024400***  UNRECOGNIZED, IN WHICH CASE THE WHOLE GROUP IS BYPASSED AND
024500***  COUNTED AGAINST THE FINAL SKIPPED-REPORT TOTAL (REQ 5210)
024600 110-START-NEW-REPORT.
024700     MOVE "110-START-NEW-REPORT" TO PARA-NAME.
024800     ADD 1 TO WS-REPORT-SEQ.
024900     MOVE RV-REPORT-ID TO WS-PREV-REPORT-ID.
025000     IF RV-STANDARD OR RV-FLAT OR RV-NESTED
025100         MOVE "N" TO WS-SKIP-REPORT-SW
025200         MOVE SPACES TO WS-FLDLTH-CALL-REC
025300         MOVE RV-REPORT-ID TO WS-FLDLTH-CALL-REC
025400         CALL "FLDLTH" USING WS-FLDLTH-CALL-REC, WS-RETURN-LTH
025500         MOVE SPACES TO WS-PROGRESS-LINE
025600         IF WS-RETURN-LTH > 0
025700             STRING "Processing report: " DELIMITED BY SIZE
025800                    RV-REPORT-ID (1:WS-RETURN-LTH)
025900                                          DELIMITED BY SIZE
026000                 INTO WS-PROGRESS-LINE
026100             END-STRING
026200         ELSE
026300             STRING "Processing report: " DELIMITED BY SIZE
026400                    RV-REPORT-ID DELIMITED BY SIZE
026500                 INTO WS-PROGRESS-LINE
026600             END-STRING
026700         END-IF
026800         DISPLAY WS-PROGRESS-LINE
026900     ELSE
027000         MOVE "Y" TO WS-SKIP-REPORT-SW
027100         ADD 1 TO WS-REPORTS-SKIPPED
027200     END-IF.
027300 110-EXIT.
027400     EXIT.
027500
027600***  CLOSES OUT THE REPORT GROUP THE CONTROL BREAK JUST LEFT (OR
027700***  THE FINAL ONE, AT END OF FILE) WITH THE "I/N REPORTS HAVE
027800***  BEEN PROCESSED" LINE - SKIPPED REPORTS DO NOT GET THIS LINE
027900***  (REQ 5210)
028000 120-FINISH-CURRENT-REPORT.
028100     MOVE "120-FINISH-CURRENT-REPORT" TO PARA-NAME.
028200     IF NOT SKIP-THIS-REPORT
028300         MOVE WS-REPORT-SEQ TO WS-REPORT-SEQ-ED
028400         MOVE WS-TOTAL-REPORTS TO WS-TOTAL-REPORTS-ED
028500         MOVE SPACES TO WS-PROGRESS-LINE
028600         STRING WS-REPORT-SEQ-ED DELIMITED BY SIZE
028700                "/"              DELIMITED BY SIZE
028800                WS-TOTAL-REPORTS-ED DELIMITED BY SIZE
028900                " reports have been processed" DELIMITED BY SIZE
029000             INTO WS-PROGRESS-LINE
029100         END-STRING
029200         DISPLAY WS-PROGRESS-LINE
029300     END-IF.
029400 120-EXIT.
029500     EXIT.
029600
029700 200-BUILD-OUTPUT-RECORD.
029800     MOVE "200-BUILD-OUTPUT-RECORD" TO PARA-NAME.
029900     PERFORM 205-DEFAULT-OUTPUT-FIELDS THRU 205-EXIT.
030000     MOVE RV-REPORT-ID TO XT-REPORT-ID.
030100     IF RV-CHROM NOT = SPACES
030200         MOVE RV-CHROM TO INCA-CHROM.
030300     IF RV-POS NOT = SPACES
030400         MOVE RV-POS TO INCA-POS.
030500     PERFORM 210-SPLIT-REF-ALT THRU 210-EXIT.
030600     PERFORM 220-BUILD-HGVSC THRU 220-EXIT.
030700     PERFORM 230-NORMALIZE-DATE THRU 230-EXIT.
030800     PERFORM 240-NORMALIZE-GENOME-BUILD THRU 240-EXIT.
030900     PERFORM 250-NORMALIZE-GENE-SYMBOL THRU 250-EXIT.
031000     PERFORM 260-NORMALIZE-REPORTED-FLAG THRU 260-EXIT.
031100     PERFORM 270-NORMALIZE-CLASSIFICATION THRU 270-EXIT.
031200     PERFORM 280-NORMALIZE-CONSEQUENCE THRU 280-EXIT.
031300 200-EXIT.
031400     EXIT.
031500
031600 205-DEFAULT-OUTPUT-FIELDS.
031700     MOVE "[null]" TO INCA-LOCAL-ID.
031800     MOVE "[null]" TO INCA-LINKING-ID.
031900     MOVE "[null]" TO INCA-GENE-SYMBOL.
032000     MOVE "[null]" TO INCA-CHROM.
032100     MOVE "[null]" TO INCA-POS.
032200     MOVE "[null]" TO INCA-REF.
032300     MOVE "[null]" TO INCA-ALT.
032400     MOVE "[null]" TO INCA-HGVSC.
032500     MOVE "[null]" TO INCA-CONSEQUENCE.
032600     MOVE "[null]" TO INCA-GERMLINE-CLASS.
032700     MOVE "[null]" TO INCA-REF-GENOME.
032800     MOVE "[null]" TO INCA-DATE-LAST-EVALUATED.
032900     MOVE "[null]" TO INCA-REPORTED.
033000     PERFORM 206-DEFAULT-ONE-ACGS-COL THRU 206-EXIT
033100         VARYING WS-AC-IDX FROM 1 BY 1 UNTIL WS-AC-IDX > 26.
033200     MOVE "[null]" TO INCA-PANEL.
033300     MOVE "[null]" TO INCA-R-CODE.
033400     MOVE "[null]" TO INCA-PREFERRED-CONDITION.
033500     MOVE "[null]" TO INCA-INSTITUTION.
033600     MOVE "[null]" TO INCA-ORGANISATION.
033700     MOVE ZERO    TO INCA-ORGANISATION-ID.
033800     MOVE "[null]" TO INCA-COLLECTION-METHOD.
033900     MOVE "[null]" TO INCA-ALLELE-ORIGIN.
034000     MOVE "[null]" TO INCA-AFFECTED-STATUS.
034100     MOVE "[null]" TO INCA-INTERPRETED.
034200     MOVE "[null]" TO INCA-PROBESET-ID.
034300 205-EXIT.
034400     EXIT.
034500
034600 206-DEFAULT-ONE-ACGS-COL.
034700     MOVE "[null]" TO INCA-ACGS-COL (WS-AC-IDX).
034800 206-EXIT.
034900     EXIT.
035000
035100 210-SPLIT-REF-ALT.
035200     MOVE "210-SPLIT-REF-ALT" TO PARA-NAME.
035300     MOVE SPACES TO WS-REF-PART WS-ALT-PART WS-DELIM-FOUND.
035400     UNSTRING RV-REFALT DELIMITED BY "/"
035500         INTO WS-REF-PART  DELIMITER IN WS-DELIM-FOUND
035600              WS-ALT-PART
035700     END-UNSTRING.
035800     IF WS-DELIM-FOUND = "/"
035900         MOVE WS-REF-PART TO INCA-REF
036000         MOVE WS-ALT-PART TO INCA-ALT
036100     ELSE
036200         IF RV-NESTED
036300             IF RV-REFALT NOT = SPACES
036400                 MOVE RV-REFALT TO INCA-REF
036500             END-IF
036600             IF RV-ALT NOT = SPACES
036700                 MOVE RV-ALT TO INCA-ALT
036800             END-IF
036900         END-IF
037000     END-IF.
037100 210-EXIT.
037200     EXIT.
037300
037400 220-BUILD-HGVSC.
037500     MOVE "220-BUILD-HGVSC" TO PARA-NAME.
037600     IF RV-TRANSCRIPT NOT = SPACES AND RV-CDNA NOT = SPACES
037700         STRING RV-TRANSCRIPT DELIMITED BY SPACE
037800                ":"           DELIMITED BY SIZE
037900                RV-CDNA       DELIMITED BY SPACE
038000                INTO INCA-HGVSC
038100         END-STRING
038200     ELSE
038300         IF RV-TRANSCRIPT NOT = SPACES
038400             MOVE RV-TRANSCRIPT TO INCA-HGVSC
038500         ELSE
038600             IF RV-CDNA NOT = SPACES
038700                 MOVE RV-CDNA TO INCA-HGVSC.
038800 220-EXIT.
038900     EXIT.
039000
039100 230-NORMALIZE-DATE.
039200     MOVE "230-NORMALIZE-DATE" TO PARA-NAME.
039300     IF RV-DATE-EVALUATED NOT = SPACES
039400         IF RV-NESTED
039500             MOVE RV-DATE-EVALUATED (7:4) TO WS-DATE-CCYY
039600             MOVE RV-DATE-EVALUATED (4:2) TO WS-DATE-MM
039700             MOVE RV-DATE-EVALUATED (1:2) TO WS-DATE-DD
039800         ELSE
039900             MOVE RV-DATE-EVALUATED (7:4) TO WS-DATE-CCYY
040000             MOVE RV-DATE-EVALUATED (1:2) TO WS-DATE-MM
040100             MOVE RV-DATE-EVALUATED (4:2) TO WS-DATE-DD
040200         END-IF
040300         STRING WS-DATE-CCYY DELIMITED BY SIZE
040400                "-"          DELIMITED BY SIZE
040500                WS-DATE-MM   DELIMITED BY SIZE
040600                "-"          DELIMITED BY SIZE
040700                WS-DATE-DD   DELIMITED BY SIZE
040800                INTO INCA-DATE-LAST-EVALUATED
040900         END-STRING.
041000 230-EXIT.
041100     EXIT.
041200
041300 240-NORMALIZE-GENOME-BUILD.
041400     MOVE "240-NORMALIZE-GENOME-BUILD" TO PARA-NAME.
041500     MOVE ZERO TO WS-CNT-37 WS-CNT-38.
041600     INSPECT RV-GENOME-BUILD TALLYING WS-CNT-37 FOR ALL "37".
041700     INSPECT RV-GENOME-BUILD TALLYING WS-CNT-38 FOR ALL "38".
041800     IF WS-CNT-37 > 0
041900         MOVE "GRCh37.p13" TO INCA-REF-GENOME
042000     ELSE
042100         IF WS-CNT-38 > 0
042200             MOVE "GRCh38.p14" TO INCA-REF-GENOME.
042300 240-EXIT.
042400     EXIT.
042500
042600 250-NORMALIZE-GENE-SYMBOL.
042700     MOVE "250-NORMALIZE-GENE-SYMBOL" TO PARA-NAME.
042800     IF RV-GENE-SYMBOL NOT = SPACES
042900         AND RV-GENE-SYMBOL NOT = "None"
043000         MOVE RV-GENE-SYMBOL TO INCA-GENE-SYMBOL
043100         INSPECT INCA-GENE-SYMBOL CONVERTING "_" TO SPACE
043200     ELSE
043300         IF RV-INTERPRETED-GENE NOT = SPACES
043400            AND RV-INTERPRETED-GENE NOT = "None"
043500             MOVE RV-INTERPRETED-GENE TO INCA-GENE-SYMBOL
043600             INSPECT INCA-GENE-SYMBOL CONVERTING "_" TO SPACE.
043700 250-EXIT.
043800     EXIT.
043900
044000 260-NORMALIZE-REPORTED-FLAG.
044100     MOVE "260-NORMALIZE-REPORTED-FLAG" TO PARA-NAME.
044200     IF RV-NESTED
044300         DISPLAY "** NOTICE - NESTED REPORT, NO REPORTED-FLAG **"
044400     ELSE
044500         IF RV-REPORTED-FLAG = "REPORTING"
044600             MOVE "yes" TO INCA-REPORTED
044700         ELSE
044800             IF RV-REPORTED-FLAG NOT = SPACES
044900                 MOVE "no" TO INCA-REPORTED.
045000 260-EXIT.
045100     EXIT.
045200
045300 270-NORMALIZE-CLASSIFICATION.
045400     MOVE "270-NORMALIZE-CLASSIFICATION" TO PARA-NAME.
045500     IF RV-CLASSIFICATION NOT = SPACES
045600         MOVE "C" TO WS-NT-TYPE-SW
045700         MOVE SPACES TO WS-NT-OUTPUT-TEXT
045800         MOVE RV-CLASSIFICATION TO WS-NT-INPUT-TEXT
045900         CALL "NRMLTXT" USING WS-NRMLTXT-CALL-REC,
046000                              WS-NRMLTXT-RETURN-CD
046100         IF WS-NT-OUTPUT-TEXT NOT = SPACES
046200             MOVE WS-NT-OUTPUT-TEXT TO INCA-GERMLINE-CLASS.
046300 270-EXIT.
046400     EXIT.
046500
046600 280-NORMALIZE-CONSEQUENCE.
046700     MOVE "280-NORMALIZE-CONSEQUENCE" TO PARA-NAME.
046800     IF RV-CONSEQUENCE NOT = SPACES
046900         MOVE "C" TO WS-NT-TYPE-SW
047000         MOVE SPACES TO WS-NT-OUTPUT-TEXT
047100         MOVE RV-CONSEQUENCE (1:120) TO WS-NT-INPUT-TEXT
047200         CALL "NRMLTXT" USING WS-NRMLTXT-CALL-REC,
047300                              WS-NRMLTXT-RETURN-CD
047400         IF WS-NT-OUTPUT-TEXT NOT = SPACES
047500             MOVE WS-NT-OUTPUT-TEXT TO INCA-CONSEQUENCE.
047600 280-EXIT.
047700     EXIT.
047800
047900 400-WRITE-XTRTOUT.
048000     MOVE "400-WRITE-XTRTOUT" TO PARA-NAME.
048100     WRITE XTRTOUT-FD-REC FROM XTRT-REC.
048200     ADD 1 TO RECORDS-WRITTEN.
048300 400-EXIT.
048400     EXIT.
048500
048600 850-CLOSE-FILES.
048700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048800     CLOSE VARIANT-FILE, XTRTOUT-FILE, SYSOUT.
048900 850-EXIT.
049000     EXIT.
049100
049200 900-CLEANUP.
049300     MOVE "900-CLEANUP" TO PARA-NAME.
049400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049500     DISPLAY "** VARIANTS READ **".
049600     DISPLAY RECORDS-READ.
049700     DISPLAY "** VARIANTS WRITTEN TO XTRTOUT **".
049800     DISPLAY RECORDS-WRITTEN.
049820     MOVE WS-REPORTS-SKIPPED TO WS-TOTAL-REPORTS-ED.
049840     MOVE SPACES TO WS-PROGRESS-LINE.
049860     STRING "Skipped "                    DELIMITED BY SIZE
049880            WS-TOTAL-REPORTS-ED            DELIMITED BY SIZE
049900            " reports"                     DELIMITED BY SIZE
049920         INTO WS-PROGRESS-LINE
049940     END-STRING.
049960     DISPLAY WS-PROGRESS-LINE.
049980     DISPLAY "******** NORMAL END OF JOB MDCVXTRT ********".
050000 900-EXIT.
050100     EXIT.
050200
050300 1000-ABEND-RTN.
050400     WRITE SYSOUT-REC FROM ABEND-REC.
050500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050600     DISPLAY "*** ABNORMAL END OF JOB-MDCVXTRT ***" UPON CONSOLE.
050700     DIVIDE ZERO-VAL INTO ONE-VAL.
