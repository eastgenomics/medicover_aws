000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVLOAD.
000300 AUTHOR. R W BRANNOCK.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/88.
000600 DATE-COMPILED. 02/24/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIRST STEP OF THE NIGHTLY MEDICOVER/INCA FEED.  READS
001300*          THE SAMPLE-TO-PANEL EXTRACT PRODUCED BY THE LAB
001400*          ORDERING SYSTEM, ONE ROW PER SAMPLE NUMBER.
001500*
001600*          FOR EACH SAMPLE THE RAW, SEMICOLON-SEPARATED PANEL
001700*          LIST IS SPLIT, UNDERSCORE-STRIPPED AND COMMA-JOINED
001800*          INTO THE TEXT INCA WILL CARRY AS INCA-PANEL, THEN
001900*          RUN AGAINST THE RESCUE TABLE - A SHORT LIST OF RAW
002000*          PANEL STRINGS THE CATALOGUE PASS (MDCVCATLK) CANNOT
002100*          MATCH ON ITS OWN.  A SAMPLE WHOSE PANELS ALL MATCH A
002200*          RESCUE ROW COMES OUT FULLY RESOLVED; A SAMPLE WITH
002300*          EVEN ONE UNMATCHED PANEL IS LEFT FOR MDCVCATLK.
002400*
002500******************************************************************
002600*
002700*               INPUT FILE              -   DDS0001.SAMPPNL
002800*
002900*               REFERENCE FILE          -   DDS0001.PNLRESCUE
003000*
003100*               OUTPUT VSAM FILE        -   DDS0001.RESLVPNL
003200*
003300*               DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600* CHANGE LOG
003700******************************************************************
003800* 02/24/88  RWB  INITIAL VERSION - CARVED OUT OF THE OLD PATIENT  RWB88   
003900*                EDIT STEP, SAME SHAPE, NEW CONTENT               RWB88   
004000* 07/11/90  RWB  RESCUE PASS IS NOW ALL-OR-NOTHING PER SAMPLE -   RWB90   
004100*                A PARTIAL RESCUE HIT NO LONGER SHORT-CIRCUITS    RWB90   
004200*                MDCVCATLK FOR THE REST OF THE SAMPLE (REQ 1140)  RWB90   
004300* 09/02/91  RWB  LEADING UNDERSCORE STRIP ADDED TO THE PANEL      RWB91   
004400*                JOIN - INCA WAS REJECTING PANEL NAMES THAT       RWB91   
004500*                STARTED WITH "_" (REQ 1206)                      RWB91   
004600* 03/14/94  JKH  FIXED 0C7 ON AN EMPTY SP-PANELS FIELD - NOW      JKH94   
004700*                COUNTS ZERO RAW PANELS AND SKIPS THE SAMPLE      JKH94   
004800* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO  LDM99   
004900*                CHANGES REQUIRED                                 LDM99   
005000* 06/22/16  RWB  RM-R-CODE WIDENED TO X(08) TO MATCH THE WIDER    RWB16   
005100*                R-CODE FORMAT THE CATALOGUE NOW CARRIES (4471)   RWB16   
005110* 11/14/17  RWB  RESCUE PASS REWRITTEN - WAS SEARCHING THE RESCUE RWB17   
005120*                TABLE ONCE PER SPLIT RAW-PANEL ELEMENT AND       RWB17   
005130*                REQUIRED EVERY ELEMENT TO HIT; NOW SEARCHES      RWB17   
005140*                ONCE ON THE WHOLE JOINED RP-RAW-PANELS STRING    RWB17   
005150*                PER THE ORIGINAL NHS SPEC (REQ 4780)             RWB17   
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT SAMPPNL-FILE
006700     ASSIGN TO UT-S-SAMPPNL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT RESCUE-FILE
007200     ASSIGN TO UT-S-PNLRESCUE
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS RFCODE.
007500
007600     SELECT RESLVPNL
007700            ASSIGN       TO RESLVPNL
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS RANDOM
008000            RECORD KEY   IS RP-SAMPLE-NUMBER
008100            FILE STATUS  IS RESLVPNL-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300****** SAMPLE-TO-PANEL EXTRACT - ONE RECORD PER SAMPLE NUMBER,
009400****** FOLLOWED BY A SINGLE TRAILER RECORD CARRYING THE COUNT
009500 FD  SAMPPNL-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 220 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SAMPPNL-REC-FD.
010100 01  SAMPPNL-REC-FD  PIC X(220).
010200
010300****** RESCUE MAPPING REFERENCE FILE - LOADED ONCE AT 050
010400 FD  RESCUE-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 320 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RESCUE-REC-FD.
011000 01  RESCUE-REC-FD  PIC X(320).
011100
011200 FD  RESLVPNL
011300     RECORD CONTAINS 4639 CHARACTERS
011400     DATA RECORD IS RESLVPNL-FD-REC.
011500 01  RESLVPNL-FD-REC.
011600     05  FILLER              PIC X(12).
011700     05  FILLER              PIC X(4627).
011800
011900** QSAM FILE
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  IFCODE                  PIC X(02).
012400         88  CODE-READ                   VALUE SPACES.
012500         88  NO-MORE-DATA                VALUE "10".
012600     05  RFCODE                  PIC X(02).
012700         88  RESCUE-CODE-READ            VALUE SPACES.
012800         88  NO-MORE-RESCUE              VALUE "10".
012900     05  RESLVPNL-STATUS         PIC X(02).
013000         88  RECORD-WRITTEN              VALUE "00".
013100
013200 COPY SAMPPNL.
013300
013400 COPY RESCUE.
013500
013600** VSAM FILE
013700 COPY RESLVPNL.
013800
013850     05  FILLER                  PIC X(01) VALUE SPACE.
013900 01  WS-TRAILER-REC.
014000     05  FILLER                  PIC X(01).
014100     05  IN-RECORD-COUNT         PIC 9(09).
014200     05  FILLER                  PIC X(210).
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05  RECORDS-READ            PIC 9(09) COMP.
014600     05  RECORDS-WRITTEN         PIC 9(07) COMP.
014700     05  SAMPLES-RESCUED         PIC 9(07) COMP.
014800     05  WS-ELEM-IX              PIC 9(02) COMP.
014900     05  WS-HIT-CNT              PIC 9(02) COMP.
015000
015050     05  FILLER                  PIC X(01) VALUE SPACE.
015100 01  FLAGS-AND-SWITCHES.
015200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015300         88  NO-MORE-SAMPPNL-RECS        VALUE "N".
015600
015650     05  FILLER                  PIC X(01) VALUE SPACE.
015700 01  WS-PANEL-HOLD                PIC X(200).
015800
015900 01  WS-DATE                     PIC 9(06).
016000 01  WS-DATE-R REDEFINES WS-DATE.
016100     05  WS-DATE-YY              PIC 9(02).
016200     05  WS-DATE-MM              PIC 9(02).
016300     05  WS-DATE-DD              PIC 9(02).
016400
016500 COPY ABNDREC.
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-SAMPPNL-RECS OR TRAILER-REC.
017100     PERFORM 900-CLEANUP THRU 900-EXIT.
017200     MOVE +0 TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB MDCVLOAD ********".
017800     ACCEPT  WS-DATE FROM DATE.
017900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
018000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018100     PERFORM 050-LOAD-RESCUE-TABLE THRU 050-EXIT.
018200     PERFORM 900-READ-SAMPPNL THRU 900-EXIT.
018300     IF NO-MORE-SAMPPNL-RECS
018400         MOVE "EMPTY SAMPPNL INPUT FILE" TO ABEND-REASON
018500         GO TO 1000-ABEND-RTN.
018600 000-EXIT.
018700     EXIT.
018800
018900 050-LOAD-RESCUE-TABLE.
019000     MOVE "050-LOAD-RESCUE-TABLE" TO PARA-NAME.
019100     MOVE ZERO TO RM-TAB-CNT.
019200     PERFORM 055-READ-RESCUE THRU 055-EXIT
019300             UNTIL NO-MORE-RESCUE.
019400 050-EXIT.
019500     EXIT.
019600
019700 055-READ-RESCUE.
019800     READ RESCUE-FILE INTO RESCUE-REC
019900         AT END
020000         MOVE "10" TO RFCODE
020100         GO TO 055-EXIT
020200     END-READ.
020300     ADD 1 TO RM-TAB-CNT.
020400     SET RM-IDX TO RM-TAB-CNT.
020500     MOVE RM-RAW-PANEL  TO RMT-RAW-PANEL (RM-IDX).
020600     MOVE RM-NEW-PANEL  TO RMT-NEW-PANEL (RM-IDX).
020700     MOVE RM-R-CODE     TO RMT-R-CODE (RM-IDX).
020800 055-EXIT.
020900     EXIT.
021000
021100 100-MAINLINE.
021200     MOVE "100-MAINLINE" TO PARA-NAME.
021300     PERFORM 200-SPLIT-RAW-PANELS THRU 200-EXIT.
021400     PERFORM 300-RESCUE-PASS THRU 300-EXIT.
021500     PERFORM 400-WRITE-RESLVPNL THRU 400-EXIT.
021600     PERFORM 900-READ-SAMPPNL THRU 900-EXIT.
021700 100-EXIT.
021800     EXIT.
021900
022000 200-SPLIT-RAW-PANELS.
022100***  SPLITS SP-PANELS ON THE SEMICOLON DELIMITER AND, FOR EACH
022200***  ELEMENT, DROPS A SINGLE LEADING UNDERSCORE THEN BUILDS THE
022300***  COMMA-JOINED TEXT INCA WILL CARRY AS INCA-PANEL
022400     MOVE "200-SPLIT-RAW-PANELS" TO PARA-NAME.
022500     MOVE ZERO TO SP-RAW-PANEL-CNT.
022600     MOVE SPACES TO RP-RAW-PANELS.
022700     UNSTRING SP-PANELS DELIMITED BY ";"
022800         INTO SP-RAW-PANEL (1)  SP-RAW-PANEL (2)
022900              SP-RAW-PANEL (3)  SP-RAW-PANEL (4)
023000              SP-RAW-PANEL (5)  SP-RAW-PANEL (6)
023100              SP-RAW-PANEL (7)  SP-RAW-PANEL (8)
023200              SP-RAW-PANEL (9)  SP-RAW-PANEL (10)
023300              SP-RAW-PANEL (11) SP-RAW-PANEL (12)
023400              SP-RAW-PANEL (13) SP-RAW-PANEL (14)
023500              SP-RAW-PANEL (15)
023600         TALLYING IN SP-RAW-PANEL-CNT.
023700     PERFORM 210-JOIN-ONE-PANEL THRU 210-EXIT
023800         VARYING WS-ELEM-IX FROM 1 BY 1
023900         UNTIL WS-ELEM-IX > SP-RAW-PANEL-CNT.
024000 200-EXIT.
024100     EXIT.
024200
024300 210-JOIN-ONE-PANEL.
024400     IF SP-RAW-PANEL (WS-ELEM-IX) (1:1) = "_"
024500         MOVE SP-RAW-PANEL (WS-ELEM-IX) (2:39)
024600                                TO SP-RAW-PANEL (WS-ELEM-IX).
024700     IF WS-ELEM-IX > 1
024800         MOVE RP-RAW-PANELS TO WS-PANEL-HOLD
024900         STRING WS-PANEL-HOLD  DELIMITED BY "  "
025000                ", "           DELIMITED BY SIZE
025100                SP-RAW-PANEL (WS-ELEM-IX) DELIMITED BY "  "
025200                INTO RP-RAW-PANELS
025300     ELSE
025400         MOVE SP-RAW-PANEL (WS-ELEM-IX) TO RP-RAW-PANELS.
025500 210-EXIT.
025600     EXIT.
025700
025800 300-RESCUE-PASS.
025900***  A SAMPLE IS "RESCUED" WHEN ITS WHOLE COMMA-JOINED RAW PANEL
026000***  LIST (RP-RAW-PANELS, BUILT BY 200-SPLIT-RAW-PANELS) MATCHES
026100***  A RESCUE-TABLE ROW'S RAW PANEL TEXT EXACTLY - A MISS SENDS
026150***  THE WHOLE SAMPLE ON TO THE CATALOGUE PASS IN MDCVCATLK
026160***  (REQ 5102 - RM-RAW-PANEL WAS WIDENED TO X(200) FOR THIS)
026200     MOVE "300-RESCUE-PASS" TO PARA-NAME.
026300     MOVE SPACES TO RP-SAMPLE-NUMBER.
026400     MOVE SP-SAMPLE-NUMBER TO RP-SAMPLE-NUMBER.
026500     MOVE "N" TO RP-RESCUED-SW.
026600     MOVE ZERO TO RP-R-CODE-CNT, RP-PANEL-NAME-CNT, WS-HIT-CNT.
026700     IF SP-RAW-PANEL-CNT = ZERO
026800         GO TO 300-EXIT.
026900     PERFORM 310-RESCUE-SEARCH-TABLE THRU 310-EXIT.
027200     IF WS-HIT-CNT > ZERO
027300         MOVE "Y" TO RP-RESCUED-SW
027400         ADD 1 TO SAMPLES-RESCUED
027500     ELSE
027600         MOVE "N" TO RP-RESCUED-SW
027700         MOVE ZERO TO RP-R-CODE-CNT, RP-PANEL-NAME-CNT.
027800 300-EXIT.
027900     EXIT.
028000
028100 310-RESCUE-SEARCH-TABLE.
028150***  ONE SEARCH OF THE WHOLE JOINED PANEL LIST AGAINST THE
028160***  RESCUE TABLE - NOT A SEARCH PER SPLIT RAW-PANEL ELEMENT
028170***  (REQ 4780)
028200     SET RM-IDX TO 1.
028300     SEARCH RM-TAB-ROW
028400         AT END
028500             CONTINUE
028600         WHEN RMT-RAW-PANEL (RM-IDX) = RP-RAW-PANELS
028700             ADD 1 TO WS-HIT-CNT
028750             IF RMT-R-CODE (RM-IDX) NOT = SPACES
028800                 ADD 1 TO RP-R-CODE-CNT
028900                 SET RP-RC-IDX TO RP-R-CODE-CNT
029000                 STRING "R" DELIMITED BY SIZE
029010                        RMT-R-CODE (RM-IDX) DELIMITED BY SPACE
029020                     INTO RP-R-CODE (RP-RC-IDX)
029030             END-IF
029100             ADD 1 TO RP-PANEL-NAME-CNT
029200             SET RP-PN-IDX TO RP-PANEL-NAME-CNT
029300             MOVE RMT-NEW-PANEL (RM-IDX)
029400                                TO RP-PANEL-NAME (RP-PN-IDX).
029500 310-EXIT.
029600     EXIT.
029700
029800 400-WRITE-RESLVPNL.
029900     MOVE "400-WRITE-RESLVPNL" TO PARA-NAME.
030000     WRITE RESLVPNL-FD-REC FROM RESLVPNL-REC
030100         INVALID KEY
030200             MOVE "** DUPLICATE SAMPLE NUMBER ON RESLVPNL" TO
030300                                  ABEND-REASON
030400             MOVE SP-SAMPLE-NUMBER TO ACTUAL-VAL
030500             GO TO 1000-ABEND-RTN
030600     END-WRITE.
030700     ADD 1 TO RECORDS-WRITTEN.
030800 400-EXIT.
030900     EXIT.
031000
031100 800-OPEN-FILES.
031200     MOVE "800-OPEN-FILES" TO PARA-NAME.
031300     OPEN INPUT SAMPPNL-FILE, RESCUE-FILE.
031400     OPEN OUTPUT SYSOUT.
031500     OPEN I-O RESLVPNL.
031600 800-EXIT.
031700     EXIT.
031800
031900 850-CLOSE-FILES.
032000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032100     CLOSE SAMPPNL-FILE, RESCUE-FILE, SYSOUT, RESLVPNL.
032200 850-EXIT.
032300     EXIT.
032400
032500 900-READ-SAMPPNL.
032600     READ SAMPPNL-FILE INTO SAMPPNL-REC
032700         AT END
032800         MOVE "N" TO MORE-DATA-SW
032900         GO TO 900-EXIT
033000     END-READ.
033100     ADD 1 TO RECORDS-READ.
033200 900-EXIT.
033300     EXIT.
033400
033500 900-CLEANUP.
033600     MOVE "900-CLEANUP" TO PARA-NAME.
033700     IF NOT TRAILER-REC
033800         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
033900         GO TO 1000-ABEND-RTN.
034000
034100     MOVE SAMPPNL-REC TO WS-TRAILER-REC.
034200     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
034300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
034400                               ABEND-REASON
034500         MOVE RECORDS-READ     TO ACTUAL-VAL
034600         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
034700         WRITE SYSOUT-REC FROM ABEND-REC
034800         GO TO 1000-ABEND-RTN.
034900
035000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035100
035200     DISPLAY "** SAMPLES READ **".
035300     DISPLAY RECORDS-READ.
035400     DISPLAY "** SAMPLES WRITTEN TO RESLVPNL **".
035500     DISPLAY RECORDS-WRITTEN.
035600     DISPLAY "** SAMPLES FULLY RESCUED **".
035700     DISPLAY SAMPLES-RESCUED.
035800
035900     DISPLAY "******** NORMAL END OF JOB MDCVLOAD ********".
036000 900-EXIT.
036100     EXIT.
036200
036300 1000-ABEND-RTN.
036400     WRITE SYSOUT-REC FROM ABEND-REC.
036500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036600     DISPLAY "*** ABNORMAL END OF JOB-MDCVLOAD ***" UPON CONSOLE.
036700     DIVIDE ZERO-VAL INTO ONE-VAL.
