000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCVCMPR.
000300 AUTHOR. J K HOLT.
000400 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 11/14/95.
000600 DATE-COMPILED. 11/14/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SIXTH STEP OF THE MEDICOVER/INCA FEED - RUN ON REQUEST,
001300*          NOT PART OF THE NIGHTLY CHAIN.  COMPARES THE DEV AND
001400*          PROD COPIES OF THE INCA EXTRACT SO THE LAB CAN CATCH
001500*          CODE-LIST DRIFT BEFORE A NEW DEV BUILD GOES TO PROD -
001600*          E.G. A NEW SYNONYM SPELLING CREEPING INTO THE
001700*          GERMLINE-CLASS COLUMN THAT PROD HAS NEVER SEEN.
001800*
001900*          FOR EACH OF THE THIRTY-ONE WATCHED COLUMNS, BUILDS THE
002000*          SET OF DISTINCT VALUES SEEN ON EACH SIDE, SORTS EACH
002100*          SET ASCENDING, AND PRINTS THEM SIDE BY SIDE ON CMPRPT.
002200*          DOES NOT TOUCH EITHER EXTRACT - READ ONLY.
002300*
002400******************************************************************
002500*
002600*               INPUT DEV EXTRACT        -   DDS0001.DEVEXTR
002700*
002800*               INPUT PROD EXTRACT       -   DDS0001.PRDEXTR
002900*
003000*               OUTPUT REPORT            -   DDS0001.CMPRPT
003100*
003200*               DUMP FILE                -   SYSOUT
003300*
003400******************************************************************
003500* CHANGE LOG
003600******************************************************************
003700* 11/14/95  JKH  INITIAL VERSION - SIX FREE-TEXT COLUMNS ONLY     JKH95   
003800*                (GERMLINE-CLASS, COLLECTION-METHOD, ALLELE-      JKH95   
003900*                ORIGIN, CONSEQUENCE, PROBESET-ID, REF-GENOME)    JKH95   
004000* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS COMPARED BY THIS     LDM99   
004100*                PROGRAM, NO CHANGES REQUIRED                     LDM99   
004200* 05/06/15  RWB  TWENTY-FIVE ACGS CRITERION COLUMNS ADDED TO THE  RWB15   
004300*                WATCH LIST (PVS1 THRU BP7) SO A STRENGTH-SYNONYM RWB15   
004400*                MISMATCH BETWEEN DEV AND PROD GETS CAUGHT HERE   RWB15   
004500*                TOO (REQ 2890) - BA1 LEFT OFF THE LIST, IT NEVER RWB15   
004600*                CARRIES A STRENGTH VALUE                         RWB15   
004700* 05/19/15  RWB  DISTINCT-VALUE TABLE WIDENED TO 50 ROWS PER      RWB15   
004800*                COLUMN AFTER THE GERMLINE-CLASS COLUMN OVERFLOWEDRWB15   
004900*                ON THE Q2 DEV BUILD (REQ 2911)                   RWB15   
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT DEVEXTR-FILE
006500     ASSIGN TO UT-S-DEVEXTR
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS DEVCODE.
006800
006900     SELECT PRDEXTR-FILE
007000     ASSIGN TO UT-S-PRDEXTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS PRDCODE.
007300
007400     SELECT CMPRPT
007500     ASSIGN TO UT-S-CMPRPT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** DEV COPY OF THE INCA EXTRACT BUILT BY MDCVSTMP
009000 FD  DEVEXTR-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 1468 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS DEVEXTR-FD-REC.
009600 01  DEVEXTR-FD-REC  PIC X(1468).
009700
009800****** PROD COPY OF THE INCA EXTRACT BUILT BY MDCVSTMP
009900 FD  PRDEXTR-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 1468 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PRDEXTR-FD-REC.
010500 01  PRDEXTR-FD-REC  PIC X(1468).
010600
010700 FD  CMPRPT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS RPT-REC.
011300 01  RPT-REC  PIC X(132).
011400
011500** QSAM FILE
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  DEVCODE                 PIC X(02).
012000         88  CODE-READ-DEV               VALUE SPACES.
012100         88  NO-MORE-DEV-DATA             VALUE "10".
012200     05  PRDCODE                 PIC X(02).
012300         88  CODE-READ-PRD               VALUE SPACES.
012400         88  NO-MORE-PRD-DATA             VALUE "10".
012500     05  OFCODE                  PIC X(02).
012600         88  CODE-WRITE                  VALUE SPACES.
012700
012800****** THE TWO EXTRACT COPIES SHARE INCAREC'S LAYOUT - THE
012900****** SUBORDINATE FIELD NAMES ARE QUALIFIED "IN DEV-INCA-REC" /
013000****** "IN PRD-INCA-REC" WHEREVER THEY ARE REFERENCED
013100 COPY INCAREC REPLACING ==01  INCA-REC== BY ==01  DEV-INCA-REC==.
013200 COPY INCAREC REPLACING ==01  INCA-REC== BY ==01  PRD-INCA-REC==.
013300
013350     05  FILLER                  PIC X(01) VALUE SPACE.
013400 01  MORE-DEVEXTR-SW             PIC X(01) VALUE "Y".
013500     88  NO-MORE-DEVEXTR-RECS            VALUE "N".
013600 01  MORE-PRDEXTR-SW             PIC X(01) VALUE "Y".
013700     88  NO-MORE-PRDEXTR-RECS            VALUE "N".
013800
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05  DEV-RECORDS-READ        PIC 9(07) COMP.
014100     05  PRD-RECORDS-READ        PIC 9(07) COMP.
014200     05  WS-LINES                PIC 9(03) COMP.
014300     05  WS-PAGES                PIC 9(03) COMP.
014400
014500****** THE THIRTY-ONE WATCHED COLUMNS - BUILT AS A FLAT LITERAL
014600****** AND REDEFINED INTO A TABLE, THE OLD WAY, SO THE COLUMN
014700****** NAMES CAN CARRY A VALUE CLAUSE
014750     05  FILLER                  PIC X(01) VALUE SPACE.
014800 01  WS-COLUMN-NAMES-FLAT.
014900     05  FILLER PIC X(24) VALUE "GERMLINE_CLASSIFICATION".
015000     05  FILLER PIC X(24) VALUE "COLLECTION_METHOD".
015100     05  FILLER PIC X(24) VALUE "ALLELE_ORIGIN".
015200     05  FILLER PIC X(24) VALUE "CONSEQUENCE".
015300     05  FILLER PIC X(24) VALUE "PROBESET_ID".
015400     05  FILLER PIC X(24) VALUE "REF_GENOME".
015500     05  FILLER PIC X(24) VALUE "PVS1".
015600     05  FILLER PIC X(24) VALUE "PS1".
015700     05  FILLER PIC X(24) VALUE "PS2".
015800     05  FILLER PIC X(24) VALUE "PS3".
015900     05  FILLER PIC X(24) VALUE "PS4".
016000     05  FILLER PIC X(24) VALUE "PM1".
016100     05  FILLER PIC X(24) VALUE "PM2".
016200     05  FILLER PIC X(24) VALUE "PM3".
016300     05  FILLER PIC X(24) VALUE "PM4".
016400     05  FILLER PIC X(24) VALUE "PM5".
016500     05  FILLER PIC X(24) VALUE "PM6".
016600     05  FILLER PIC X(24) VALUE "PP1".
016700     05  FILLER PIC X(24) VALUE "PP2".
016800     05  FILLER PIC X(24) VALUE "PP3".
016900     05  FILLER PIC X(24) VALUE "PP4".
017000     05  FILLER PIC X(24) VALUE "BS1".
017100     05  FILLER PIC X(24) VALUE "BS2".
017200     05  FILLER PIC X(24) VALUE "BS3".
017300     05  FILLER PIC X(24) VALUE "BS4".
017400     05  FILLER PIC X(24) VALUE "BP1".
017500     05  FILLER PIC X(24) VALUE "BP2".
017600     05  FILLER PIC X(24) VALUE "BP3".
017700     05  FILLER PIC X(24) VALUE "BP4".
017800     05  FILLER PIC X(24) VALUE "BP5".
017900     05  FILLER PIC X(24) VALUE "BP7".
018000 01  WS-COLUMN-NAMES REDEFINES WS-COLUMN-NAMES-FLAT.
018100     05  WS-COLUMN-NAME OCCURS 31 TIMES PIC X(24).
018200
018300****** PARALLEL DISTINCT-VALUE TABLE - ONE ENTRY PER WATCHED
018400****** COLUMN, SUBSCRIPTED IN STEP WITH WS-COLUMN-NAME ABOVE
018500 01  WS-COLUMN-WORK.
018600     05  WS-COLUMN-ENTRY OCCURS 31 TIMES INDEXED BY WS-COL-IDX.
018700         10  WS-DEV-CNT              PIC 9(03) COMP.
018800         10  WS-DEV-VALUE OCCURS 50 TIMES
018900                            INDEXED BY WS-DV-IDX  PIC X(120).
019000         10  WS-PRD-CNT              PIC 9(03) COMP.
019100         10  WS-PRD-VALUE OCCURS 50 TIMES
019200                            INDEXED BY WS-PV-IDX  PIC X(120).
019300
019350     05  FILLER                  PIC X(01) VALUE SPACE.
019400 01  WS-SCAN-FIELDS.
019500     05  WS-SCAN-VALUE           PIC X(120).
019600     05  WS-FOUND-SW             PIC X(01).
019700         88  VALUE-FOUND                 VALUE "Y".
019800
019850     05  FILLER                  PIC X(01) VALUE SPACE.
019900 01  WS-BUBBLE-SORT-FIELDS.
020000     05  WS-BSRT-IDX             PIC 9(03) COMP.
020100     05  WS-BSRT-SWAP-SW         PIC X(01).
020200         88  BSRT-SWAP-OCCURRED          VALUE "Y".
020300     05  WS-BSRT-TEMP            PIC X(120).
020400
020450     05  FILLER                  PIC X(01) VALUE SPACE.
020500 01  WS-HDR-REC.
020600     05  FILLER                  PIC X(01) VALUE " ".
020700     05  HDR-DATE.
020800         10  HDR-CCYY            PIC 9(04).
020900         10  FILLER              PIC X(01) VALUE "-".
021000         10  HDR-MM              PIC 9(02).
021100         10  FILLER              PIC X(01) VALUE "-".
021200         10  HDR-DD              PIC 9(02).
021300     05  FILLER                  PIC X(10) VALUE SPACES.
021400     05  FILLER                  PIC X(60) VALUE
021500     "MEDICOVER/INCA EXTRACT - DEV/PROD RECONCILIATION REPORT".
021600     05  FILLER                  PIC X(13) VALUE "PAGE NUMBER:".
021700     05  HDR-PAGE-NBR-O          PIC ZZ9.
021800     05  FILLER                  PIC X(23) VALUE SPACES.
021900
022000 01  WS-BLANK-LINE.
022100     05  FILLER                  PIC X(132) VALUE SPACES.
022200
022300 01  WS-COLUMN-NAME-LINE.
022400     05  FILLER                  PIC X(04) VALUE SPACES.
022500     05  RPT-COLUMN-NAME-O       PIC X(24).
022600     05  FILLER                  PIC X(104) VALUE SPACES.
022700
022800 01  WS-DEV-LABEL-LINE.
022900     05  FILLER                  PIC X(08) VALUE SPACES.
023000     05  FILLER                  PIC X(03) VALUE "dev".
023100     05  FILLER                  PIC X(121) VALUE SPACES.
023200
023300 01  WS-PRD-LABEL-LINE.
023400     05  FILLER                  PIC X(08) VALUE SPACES.
023500     05  FILLER                  PIC X(04) VALUE "prod".
023600     05  FILLER                  PIC X(120) VALUE SPACES.
023700
023800 01  WS-VALUE-LINE.
023900     05  FILLER                  PIC X(12) VALUE SPACES.
024000     05  RPT-VALUE-O             PIC X(120).
024100
024200 01  WS-DATE                     PIC 9(06).
024300 01  WS-DATE-R REDEFINES WS-DATE.
024400     05  WS-DATE-SYS-YY          PIC 9(02).
024500     05  WS-DATE-SYS-MM          PIC 9(02).
024600     05  WS-DATE-SYS-DD          PIC 9(02).
024700
024800 COPY ABNDREC.
024900
025000 PROCEDURE DIVISION.
025100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025200     PERFORM 100-ACCUM-DEV-RECS THRU 100-EXIT
025300             UNTIL NO-MORE-DEVEXTR-RECS.
025400     PERFORM 150-ACCUM-PRD-RECS THRU 150-EXIT
025500             UNTIL NO-MORE-PRDEXTR-RECS.
025600     PERFORM 600-PRINT-ALL-COLUMNS THRU 600-EXIT.
025700     PERFORM 900-CLEANUP THRU 900-EXIT.
025800     MOVE +0 TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB MDCVCMPR ********".
026400     ACCEPT  WS-DATE FROM DATE.
026500     IF WS-DATE-SYS-YY < 50
026600         STRING "20" DELIMITED BY SIZE
026700                WS-DATE-SYS-YY DELIMITED BY SIZE
026800                INTO HDR-CCYY
026900         END-STRING
027000     ELSE
027100         STRING "19" DELIMITED BY SIZE
027200                WS-DATE-SYS-YY DELIMITED BY SIZE
027300                INTO HDR-CCYY
027400         END-STRING
027500     END-IF.
027600     MOVE WS-DATE-SYS-MM TO HDR-MM.
027700     MOVE WS-DATE-SYS-DD TO HDR-DD.
027800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-COLUMN-WORK.
027900     MOVE 1 TO WS-PAGES.
028000     OPEN INPUT DEVEXTR-FILE.
028100     OPEN INPUT PRDEXTR-FILE.
028200     OPEN OUTPUT CMPRPT, SYSOUT.
028300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028400 000-EXIT.
028500     EXIT.
028600
028700 100-ACCUM-DEV-RECS.
028800     MOVE "100-ACCUM-DEV-RECS" TO PARA-NAME.
028900     READ DEVEXTR-FILE INTO DEV-INCA-REC
029000         AT END
029100         MOVE "N" TO MORE-DEVEXTR-SW
029200         GO TO 100-EXIT
029300     END-READ.
029400     ADD 1 TO DEV-RECORDS-READ.
029500     PERFORM 200-ACCUM-ONE-DEV-RECORD THRU 200-EXIT.
029600 100-EXIT.
029700     EXIT.
029800
029900 150-ACCUM-PRD-RECS.
030000     MOVE "150-ACCUM-PRD-RECS" TO PARA-NAME.
030100     READ PRDEXTR-FILE INTO PRD-INCA-REC
030200         AT END
030300         MOVE "N" TO MORE-PRDEXTR-SW
030400         GO TO 150-EXIT
030500     END-READ.
030600     ADD 1 TO PRD-RECORDS-READ.
030700     PERFORM 250-ACCUM-ONE-PRD-RECORD THRU 250-EXIT.
030800 150-EXIT.
030900     EXIT.
031000
031100 200-ACCUM-ONE-DEV-RECORD.
031200***  ONE CALL TO 500-ADD-DEV-VALUE PER WATCHED COLUMN - WS-COL-IDX
031300***  IS SET BEFORE EACH CALL SO THE SHARED PARAGRAPH KNOWS WHICH
031400***  TABLE ENTRY TO SCAN
031500     SET WS-COL-IDX TO 1.
031600     MOVE INCA-GERMLINE-CLASS IN DEV-INCA-REC TO WS-SCAN-VALUE.
031700     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
031800     SET WS-COL-IDX TO 2.
031900     MOVE INCA-COLLECTION-METHOD IN DEV-INCA-REC TO WS-SCAN-VALUE.
032000     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
032100     SET WS-COL-IDX TO 3.
032200     MOVE INCA-ALLELE-ORIGIN IN DEV-INCA-REC TO WS-SCAN-VALUE.
032300     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
032400     SET WS-COL-IDX TO 4.
032500     MOVE INCA-CONSEQUENCE IN DEV-INCA-REC TO WS-SCAN-VALUE.
032600     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
032700     SET WS-COL-IDX TO 5.
032800     MOVE INCA-PROBESET-ID IN DEV-INCA-REC TO WS-SCAN-VALUE.
032900     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
033000     SET WS-COL-IDX TO 6.
033100     MOVE INCA-REF-GENOME IN DEV-INCA-REC TO WS-SCAN-VALUE.
033200     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
033300     SET WS-COL-IDX TO 7.
033400     MOVE INCA-PVS1 IN DEV-INCA-REC TO WS-SCAN-VALUE.
033500     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
033600     SET WS-COL-IDX TO 8.
033700     MOVE INCA-PS1 IN DEV-INCA-REC TO WS-SCAN-VALUE.
033800     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
033900     SET WS-COL-IDX TO 9.
034000     MOVE INCA-PS2 IN DEV-INCA-REC TO WS-SCAN-VALUE.
034100     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
034200     SET WS-COL-IDX TO 10.
034300     MOVE INCA-PS3 IN DEV-INCA-REC TO WS-SCAN-VALUE.
034400     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
034500     SET WS-COL-IDX TO 11.
034600     MOVE INCA-PS4 IN DEV-INCA-REC TO WS-SCAN-VALUE.
034700     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
034800     SET WS-COL-IDX TO 12.
034900     MOVE INCA-PM1 IN DEV-INCA-REC TO WS-SCAN-VALUE.
035000     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
035100     SET WS-COL-IDX TO 13.
035200     MOVE INCA-PM2 IN DEV-INCA-REC TO WS-SCAN-VALUE.
035300     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
035400     SET WS-COL-IDX TO 14.
035500     MOVE INCA-PM3 IN DEV-INCA-REC TO WS-SCAN-VALUE.
035600     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
035700     SET WS-COL-IDX TO 15.
035800     MOVE INCA-PM4 IN DEV-INCA-REC TO WS-SCAN-VALUE.
035900     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
036000     SET WS-COL-IDX TO 16.
036100     MOVE INCA-PM5 IN DEV-INCA-REC TO WS-SCAN-VALUE.
036200     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
036300     SET WS-COL-IDX TO 17.
036400     MOVE INCA-PM6 IN DEV-INCA-REC TO WS-SCAN-VALUE.
036500     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
036600     SET WS-COL-IDX TO 18.
036700     MOVE INCA-PP1 IN DEV-INCA-REC TO WS-SCAN-VALUE.
036800     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
036900     SET WS-COL-IDX TO 19.
037000     MOVE INCA-PP2 IN DEV-INCA-REC TO WS-SCAN-VALUE.
037100     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
037200     SET WS-COL-IDX TO 20.
037300     MOVE INCA-PP3 IN DEV-INCA-REC TO WS-SCAN-VALUE.
037400     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
037500     SET WS-COL-IDX TO 21.
037600     MOVE INCA-PP4 IN DEV-INCA-REC TO WS-SCAN-VALUE.
037700     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
037800     SET WS-COL-IDX TO 22.
037900     MOVE INCA-BS1 IN DEV-INCA-REC TO WS-SCAN-VALUE.
038000     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
038100     SET WS-COL-IDX TO 23.
038200     MOVE INCA-BS2 IN DEV-INCA-REC TO WS-SCAN-VALUE.
038300     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
038400     SET WS-COL-IDX TO 24.
038500     MOVE INCA-BS3 IN DEV-INCA-REC TO WS-SCAN-VALUE.
038600     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
038700     SET WS-COL-IDX TO 25.
038800     MOVE INCA-BS4 IN DEV-INCA-REC TO WS-SCAN-VALUE.
038900     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
039000     SET WS-COL-IDX TO 26.
039100     MOVE INCA-BP1 IN DEV-INCA-REC TO WS-SCAN-VALUE.
039200     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
039300     SET WS-COL-IDX TO 27.
039400     MOVE INCA-BP2 IN DEV-INCA-REC TO WS-SCAN-VALUE.
039500     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
039600     SET WS-COL-IDX TO 28.
039700     MOVE INCA-BP3 IN DEV-INCA-REC TO WS-SCAN-VALUE.
039800     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
039900     SET WS-COL-IDX TO 29.
040000     MOVE INCA-BP4 IN DEV-INCA-REC TO WS-SCAN-VALUE.
040100     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
040200     SET WS-COL-IDX TO 30.
040300     MOVE INCA-BP5 IN DEV-INCA-REC TO WS-SCAN-VALUE.
040400     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
040500     SET WS-COL-IDX TO 31.
040600     MOVE INCA-BP7 IN DEV-INCA-REC TO WS-SCAN-VALUE.
040700     PERFORM 500-ADD-DEV-VALUE THRU 500-EXIT.
040800 200-EXIT.
040900     EXIT.
041000
041100 250-ACCUM-ONE-PRD-RECORD.
041200     SET WS-COL-IDX TO 1.
041300     MOVE INCA-GERMLINE-CLASS IN PRD-INCA-REC TO WS-SCAN-VALUE.
041400     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
041500     SET WS-COL-IDX TO 2.
041600     MOVE INCA-COLLECTION-METHOD IN PRD-INCA-REC TO WS-SCAN-VALUE.
041700     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
041800     SET WS-COL-IDX TO 3.
041900     MOVE INCA-ALLELE-ORIGIN IN PRD-INCA-REC TO WS-SCAN-VALUE.
042000     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
042100     SET WS-COL-IDX TO 4.
042200     MOVE INCA-CONSEQUENCE IN PRD-INCA-REC TO WS-SCAN-VALUE.
042300     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
042400     SET WS-COL-IDX TO 5.
042500     MOVE INCA-PROBESET-ID IN PRD-INCA-REC TO WS-SCAN-VALUE.
042600     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
042700     SET WS-COL-IDX TO 6.
042800     MOVE INCA-REF-GENOME IN PRD-INCA-REC TO WS-SCAN-VALUE.
042900     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
043000     SET WS-COL-IDX TO 7.
043100     MOVE INCA-PVS1 IN PRD-INCA-REC TO WS-SCAN-VALUE.
043200     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
043300     SET WS-COL-IDX TO 8.
043400     MOVE INCA-PS1 IN PRD-INCA-REC TO WS-SCAN-VALUE.
043500     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
043600     SET WS-COL-IDX TO 9.
043700     MOVE INCA-PS2 IN PRD-INCA-REC TO WS-SCAN-VALUE.
043800     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
043900     SET WS-COL-IDX TO 10.
044000     MOVE INCA-PS3 IN PRD-INCA-REC TO WS-SCAN-VALUE.
044100     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
044200     SET WS-COL-IDX TO 11.
044300     MOVE INCA-PS4 IN PRD-INCA-REC TO WS-SCAN-VALUE.
044400     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
044500     SET WS-COL-IDX TO 12.
044600     MOVE INCA-PM1 IN PRD-INCA-REC TO WS-SCAN-VALUE.
044700     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
044800     SET WS-COL-IDX TO 13.
044900     MOVE INCA-PM2 IN PRD-INCA-REC TO WS-SCAN-VALUE.
045000     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
045100     SET WS-COL-IDX TO 14.
045200     MOVE INCA-PM3 IN PRD-INCA-REC TO WS-SCAN-VALUE.
045300     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
045400     SET WS-COL-IDX TO 15.
045500     MOVE INCA-PM4 IN PRD-INCA-REC TO WS-SCAN-VALUE.
045600     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
045700     SET WS-COL-IDX TO 16.
045800     MOVE INCA-PM5 IN PRD-INCA-REC TO WS-SCAN-VALUE.
045900     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
046000     SET WS-COL-IDX TO 17.
046100     MOVE INCA-PM6 IN PRD-INCA-REC TO WS-SCAN-VALUE.
046200     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
046300     SET WS-COL-IDX TO 18.
046400     MOVE INCA-PP1 IN PRD-INCA-REC TO WS-SCAN-VALUE.
046500     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
046600     SET WS-COL-IDX TO 19.
046700     MOVE INCA-PP2 IN PRD-INCA-REC TO WS-SCAN-VALUE.
046800     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
046900     SET WS-COL-IDX TO 20.
047000     MOVE INCA-PP3 IN PRD-INCA-REC TO WS-SCAN-VALUE.
047100     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
047200     SET WS-COL-IDX TO 21.
047300     MOVE INCA-PP4 IN PRD-INCA-REC TO WS-SCAN-VALUE.
047400     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
047500     SET WS-COL-IDX TO 22.
047600     MOVE INCA-BS1 IN PRD-INCA-REC TO WS-SCAN-VALUE.
047700     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
047800     SET WS-COL-IDX TO 23.
047900     MOVE INCA-BS2 IN PRD-INCA-REC TO WS-SCAN-VALUE.
048000     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
048100     SET WS-COL-IDX TO 24.
048200     MOVE INCA-BS3 IN PRD-INCA-REC TO WS-SCAN-VALUE.
048300     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
048400     SET WS-COL-IDX TO 25.
048500     MOVE INCA-BS4 IN PRD-INCA-REC TO WS-SCAN-VALUE.
048600     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
048700     SET WS-COL-IDX TO 26.
048800     MOVE INCA-BP1 IN PRD-INCA-REC TO WS-SCAN-VALUE.
048900     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
049000     SET WS-COL-IDX TO 27.
049100     MOVE INCA-BP2 IN PRD-INCA-REC TO WS-SCAN-VALUE.
049200     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
049300     SET WS-COL-IDX TO 28.
049400     MOVE INCA-BP3 IN PRD-INCA-REC TO WS-SCAN-VALUE.
049500     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
049600     SET WS-COL-IDX TO 29.
049700     MOVE INCA-BP4 IN PRD-INCA-REC TO WS-SCAN-VALUE.
049800     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
049900     SET WS-COL-IDX TO 30.
050000     MOVE INCA-BP5 IN PRD-INCA-REC TO WS-SCAN-VALUE.
050100     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
050200     SET WS-COL-IDX TO 31.
050300     MOVE INCA-BP7 IN PRD-INCA-REC TO WS-SCAN-VALUE.
050400     PERFORM 510-ADD-PRD-VALUE THRU 510-EXIT.
050500 250-EXIT.
050600     EXIT.
050700
050800 500-ADD-DEV-VALUE.
050900***  ADDS WS-SCAN-VALUE TO THE DEV DISTINCT-VALUE LIST FOR COLUMN
051000***  WS-COL-IDX UNLESS IT IS ALREADY THERE
051100     MOVE "N" TO WS-FOUND-SW.
051200     PERFORM 505-SCAN-DEV-VALUES
051300         VARYING WS-DV-IDX FROM 1 BY 1
051400         UNTIL WS-DV-IDX > WS-DEV-CNT (WS-COL-IDX)
051500            OR VALUE-FOUND.
051600     IF NOT VALUE-FOUND AND WS-DEV-CNT (WS-COL-IDX) < 50
051700         ADD 1 TO WS-DEV-CNT (WS-COL-IDX)
051800         MOVE WS-SCAN-VALUE TO
051900             WS-DEV-VALUE (WS-COL-IDX, WS-DEV-CNT (WS-COL-IDX))
052000     END-IF.
052100 500-EXIT.
052200     EXIT.
052300
052400 505-SCAN-DEV-VALUES.
052500     IF WS-DEV-VALUE (WS-COL-IDX, WS-DV-IDX) = WS-SCAN-VALUE
052600         MOVE "Y" TO WS-FOUND-SW
052700     END-IF.
052800 505-EXIT.
052900     EXIT.
053000
053100 510-ADD-PRD-VALUE.
053200     MOVE "N" TO WS-FOUND-SW.
053300     PERFORM 515-SCAN-PRD-VALUES
053400         VARYING WS-PV-IDX FROM 1 BY 1
053500         UNTIL WS-PV-IDX > WS-PRD-CNT (WS-COL-IDX)
053600            OR VALUE-FOUND.
053700     IF NOT VALUE-FOUND AND WS-PRD-CNT (WS-COL-IDX) < 50
053800         ADD 1 TO WS-PRD-CNT (WS-COL-IDX)
053900         MOVE WS-SCAN-VALUE TO
054000             WS-PRD-VALUE (WS-COL-IDX, WS-PRD-CNT (WS-COL-IDX))
054100     END-IF.
054200 510-EXIT.
054300     EXIT.
054400
054500 515-SCAN-PRD-VALUES.
054600     IF WS-PRD-VALUE (WS-COL-IDX, WS-PV-IDX) = WS-SCAN-VALUE
054700         MOVE "Y" TO WS-FOUND-SW
054800     END-IF.
054900 515-EXIT.
055000     EXIT.
055100
055200 600-PRINT-ALL-COLUMNS.
055300     MOVE "600-PRINT-ALL-COLUMNS" TO PARA-NAME.
055400     PERFORM 610-PRINT-ONE-COLUMN
055500         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX > 31.
055600 600-EXIT.
055700     EXIT.
055800
055900 610-PRINT-ONE-COLUMN.
056000     IF WS-LINES > 50
056100         PERFORM 720-PAGE-BREAK THRU 720-EXIT
056200     END-IF.
056300     PERFORM 620-BUBBLE-SORT-DEV THRU 620-EXIT.
056400     PERFORM 630-BUBBLE-SORT-PRD THRU 630-EXIT.
056500     MOVE WS-COLUMN-NAME (WS-COL-IDX) TO RPT-COLUMN-NAME-O.
056600     WRITE RPT-REC FROM WS-COLUMN-NAME-LINE AFTER ADVANCING 2.
056700     ADD 2 TO WS-LINES.
056800     WRITE RPT-REC FROM WS-DEV-LABEL-LINE AFTER ADVANCING 1.
056900     ADD 1 TO WS-LINES.
057000     PERFORM 640-PRINT-ONE-DEV-VALUE
057100         VARYING WS-DV-IDX FROM 1 BY 1
057200         UNTIL WS-DV-IDX > WS-DEV-CNT (WS-COL-IDX).
057300     WRITE RPT-REC FROM WS-PRD-LABEL-LINE AFTER ADVANCING 1.
057400     ADD 1 TO WS-LINES.
057500     PERFORM 650-PRINT-ONE-PRD-VALUE
057600         VARYING WS-PV-IDX FROM 1 BY 1
057700         UNTIL WS-PV-IDX > WS-PRD-CNT (WS-COL-IDX).
057800 610-EXIT.
057900     EXIT.
058000
058100 620-BUBBLE-SORT-DEV.
058200***  CLASSIC BUBBLE SORT - KEEP MAKING PASSES UNTIL A PASS GOES BY
058300***  WITH NO SWAP
058400     IF WS-DEV-CNT (WS-COL-IDX) > 1
058500         MOVE "Y" TO WS-BSRT-SWAP-SW
058600         PERFORM 625-BUBBLE-PASS-DEV THRU 625-EXIT
058700             UNTIL NOT BSRT-SWAP-OCCURRED
058800     END-IF.
058900 620-EXIT.
059000     EXIT.
059100
059200 625-BUBBLE-PASS-DEV.
059300     MOVE "N" TO WS-BSRT-SWAP-SW.
059400     PERFORM 627-BUBBLE-COMPARE-DEV
059500         VARYING WS-BSRT-IDX FROM 1 BY 1
059600         UNTIL WS-BSRT-IDX > WS-DEV-CNT (WS-COL-IDX) - 1.
059700 625-EXIT.
059800     EXIT.
059900
060000 627-BUBBLE-COMPARE-DEV.
060100     IF WS-DEV-VALUE (WS-COL-IDX, WS-BSRT-IDX) >
060200        WS-DEV-VALUE (WS-COL-IDX, WS-BSRT-IDX + 1)
060300         MOVE WS-DEV-VALUE (WS-COL-IDX, WS-BSRT-IDX)
060400             TO WS-BSRT-TEMP
060500         MOVE WS-DEV-VALUE (WS-COL-IDX, WS-BSRT-IDX + 1)
060600             TO WS-DEV-VALUE (WS-COL-IDX, WS-BSRT-IDX)
060700         MOVE WS-BSRT-TEMP
060800             TO WS-DEV-VALUE (WS-COL-IDX, WS-BSRT-IDX + 1)
060900         MOVE "Y" TO WS-BSRT-SWAP-SW
061000     END-IF.
061100 627-EXIT.
061200     EXIT.
061300
061400 630-BUBBLE-SORT-PRD.
061500     IF WS-PRD-CNT (WS-COL-IDX) > 1
061600         MOVE "Y" TO WS-BSRT-SWAP-SW
061700         PERFORM 635-BUBBLE-PASS-PRD THRU 635-EXIT
061800             UNTIL NOT BSRT-SWAP-OCCURRED
061900     END-IF.
062000 630-EXIT.
062100     EXIT.
062200
062300 635-BUBBLE-PASS-PRD.
062400     MOVE "N" TO WS-BSRT-SWAP-SW.
062500     PERFORM 637-BUBBLE-COMPARE-PRD
062600         VARYING WS-BSRT-IDX FROM 1 BY 1
062700         UNTIL WS-BSRT-IDX > WS-PRD-CNT (WS-COL-IDX) - 1.
062800 635-EXIT.
062900     EXIT.
063000
063100 637-BUBBLE-COMPARE-PRD.
063200     IF WS-PRD-VALUE (WS-COL-IDX, WS-BSRT-IDX) >
063300        WS-PRD-VALUE (WS-COL-IDX, WS-BSRT-IDX + 1)
063400         MOVE WS-PRD-VALUE (WS-COL-IDX, WS-BSRT-IDX)
063500             TO WS-BSRT-TEMP
063600         MOVE WS-PRD-VALUE (WS-COL-IDX, WS-BSRT-IDX + 1)
063700             TO WS-PRD-VALUE (WS-COL-IDX, WS-BSRT-IDX)
063800         MOVE WS-BSRT-TEMP
063900             TO WS-PRD-VALUE (WS-COL-IDX, WS-BSRT-IDX + 1)
064000         MOVE "Y" TO WS-BSRT-SWAP-SW
064100     END-IF.
064200 637-EXIT.
064300     EXIT.
064400
064500 640-PRINT-ONE-DEV-VALUE.
064600     IF WS-LINES > 50
064700         PERFORM 720-PAGE-BREAK THRU 720-EXIT
064800     END-IF.
064900     MOVE WS-DEV-VALUE (WS-COL-IDX, WS-DV-IDX) TO RPT-VALUE-O.
065000     WRITE RPT-REC FROM WS-VALUE-LINE AFTER ADVANCING 1.
065100     ADD 1 TO WS-LINES.
065200 640-EXIT.
065300     EXIT.
065400
065500 650-PRINT-ONE-PRD-VALUE.
065600     IF WS-LINES > 50
065700         PERFORM 720-PAGE-BREAK THRU 720-EXIT
065800     END-IF.
065900     MOVE WS-PRD-VALUE (WS-COL-IDX, WS-PV-IDX) TO RPT-VALUE-O.
066000     WRITE RPT-REC FROM WS-VALUE-LINE AFTER ADVANCING 1.
066100     ADD 1 TO WS-LINES.
066200 650-EXIT.
066300     EXIT.
066400
066500 700-WRITE-PAGE-HDR.
066600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
066700     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
066800     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
066900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
067000     ADD 1 TO WS-PAGES.
067100     MOVE 3 TO WS-LINES.
067200 700-EXIT.
067300     EXIT.
067400
067500 720-PAGE-BREAK.
067600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
067700 720-EXIT.
067800     EXIT.
067900
068000 850-CLOSE-FILES.
068100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
068200     CLOSE DEVEXTR-FILE, PRDEXTR-FILE, CMPRPT, SYSOUT.
068300 850-EXIT.
068400     EXIT.
068500
068600 900-CLEANUP.
068700     MOVE "900-CLEANUP" TO PARA-NAME.
068800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068900     DISPLAY "** DEV EXTRACT RECORDS READ **".
069000     DISPLAY DEV-RECORDS-READ.
069100     DISPLAY "** PROD EXTRACT RECORDS READ **".
069200     DISPLAY PRD-RECORDS-READ.
069300     DISPLAY "******** NORMAL END OF JOB MDCVCMPR ********".
069400 900-EXIT.
069500     EXIT.
069600
069700 1000-ABEND-RTN.
069800     WRITE SYSOUT-REC FROM ABEND-REC.
069900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070000     DISPLAY "*** ABNORMAL END OF JOB-MDCVCMPR ***" UPON CONSOLE.
070100     DIVIDE ZERO-VAL INTO ONE-VAL.
