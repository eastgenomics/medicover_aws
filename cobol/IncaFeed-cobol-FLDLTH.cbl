000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDLTH.
000400 AUTHOR. R W BRANNOCK.
000500 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 02/24/88.
000700 DATE-COMPILED. 02/24/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100******************************************************************
001200* 02/24/88  RWB  INITIAL VERSION - RETURNS THE TRIMMED LENGTH OF  RWB88   
001300*                A FIELD, CALLED WHEREVER A VARIABLE-LENGTH TEXT  RWB88   
001400*                VALUE HAS TO BE RIGHT-TRIMMED BEFORE IT IS       RWB88   
001500*                CONCATENATED INTO THE HGVSC OR PANEL STRINGS     RWB88   
001600* 07/11/90  RWB  REWRITTEN WITHOUT FUNCTION REVERSE - THE SHOP'S  RWB90   
001700*                COMPILER LEVEL DOES NOT CARRY INTRINSIC          RWB90   
001800*                FUNCTIONS, SCANS BACKWARD FROM THE END INSTEAD   RWB90   
001900* 03/14/94  JKH  LOW-VALUES NOW TREATED AS TRAILING BLANKS TOO -  JKH94   
002000*                SOME EXTRACT FIELDS COME IN BINARY-ZERO PADDED   JKH94   
002100* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO  LDM99   
002200*                CHANGES REQUIRED                                 LDM99   
002300******************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  WS-COUNTERS.
003700     05  WS-IX                   PIC 9(03) COMP.
003800     05  WS-MAX-LEN              PIC 9(03) COMP VALUE 255.
003900     05  WS-FOUND-SW             PIC X(01) VALUE "N".
004000         88  WS-FOUND                    VALUE "Y".
004100     05  FILLER                  PIC X(02) VALUE SPACES.
004200 01  WS-COUNTERS-ALPHA REDEFINES WS-COUNTERS.
004300     05  WS-COUNTERS-TEXT        PIC X(09).
004400
004500 LINKAGE SECTION.
004600 01  FLDLTH-REC.
004700     05  FLDLTH-TEXT             PIC X(255).
004800     05  FLDLTH-TEXT-R REDEFINES FLDLTH-TEXT.
004900         10  FLDLTH-CHAR OCCURS 255 TIMES
005000                        INDEXED BY FL-IDX     PIC X(01).
005100
005200 01  RETURN-LTH                  PIC S9(04) COMP.
005300 01  RETURN-LTH-ALPHA REDEFINES RETURN-LTH
005400                                 PIC X(02).
005500
005600 PROCEDURE DIVISION USING FLDLTH-REC, RETURN-LTH.
005700     MOVE ZERO TO RETURN-LTH.
005800     MOVE "N" TO WS-FOUND-SW.
005900     PERFORM 100-SCAN-BACKWARD
006000         VARYING WS-IX FROM WS-MAX-LEN BY -1
006100         UNTIL WS-IX = ZERO OR WS-FOUND.
006200***  THE VARYING LOOP STEPS PAST THE HIT BEFORE THE UNTIL TEST
006300***  STOPS IT, SO THE FOUND POSITION IS ONE HIGHER THAN WS-IX
006400     IF WS-FOUND
006500         ADD 1 TO WS-IX.
006600     MOVE WS-IX TO RETURN-LTH.
006700     GOBACK.
006800
006900 100-SCAN-BACKWARD.
007000***  STOPS ON THE FIRST NON-BLANK, NON-LOW-VALUE CHARACTER
007100***  SCANNING FROM THE RIGHT - WS-IX IS LEFT HOLDING THE
007200***  TRIMMED LENGTH WHEN THE LOOP ENDS
007300     IF FLDLTH-CHAR (WS-IX) NOT = SPACE
007400         AND FLDLTH-CHAR (WS-IX) NOT = LOW-VALUE
007500         MOVE "Y" TO WS-FOUND-SW.
