000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NRMLTXT.
000400 AUTHOR. R W BRANNOCK.
000500 INSTALLATION. GENOME LAB SYSTEMS - BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 02/24/88.
000700 DATE-COMPILED. 02/24/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100******************************************************************
001200* 02/24/88  RWB  INITIAL VERSION - CALLED BY MDCVXTRT TO SQUEEZE  RWB88   
001300*                LEADING/TRAILING/EMBEDDED BLANKS OUT OF FREE     RWB88   
001400*                TEXT FIELDS COMING OFF THE VARIANT REPORTS       RWB88   
001500* 07/11/90  RWB  SPLIT CALC-TYPE-SW STYLE DISPATCH ADDED - ACGS   RWB90   
001600*                CRITERION STRENGTH TEXT NEEDED ITS OWN RULES,    RWB90   
001700*                NOT JUST BLANK SQUEEZE (REQ 1140)                RWB90   
001800* 09/02/91  RWB  STRENGTH TABLE WIDENED TO PICK UP THE SHORTHAND  RWB91   
001900*                FORMS (STR, MOD, SUPP) SOME LABS SEND (REQ 1206) RWB91   
002000* 03/14/94  JKH  FIXED 0C7 WHEN NT-INPUT-TEXT CAME IN ALL SPACES -JKH94   
002100*                WS-IX NOW TESTED BEFORE THE SQUEEZE LOOP STARTS  JKH94   
002200* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO  LDM99   
002300*                CHANGES REQUIRED                                 LDM99   
002400* 06/22/16  RWB  STAND-ALONE/STANDALONE SYNONYMS ADDED TO THE     RWB16   
002500*                STRENGTH TABLE - INCA REJECTED THE RAW FORM ON   RWB16   
002600*                THE BA1 COLUMN (REQ 4471)                        RWB16   
002700* 09/14/16  RWB  NT-CAPS-TEXT DISPATCH ADDED FOR THE GERMLINE     RWB16   
002800*                CLASSIFICATION AND CONSEQUENCE COLUMNS - INCA    RWB16   
002900*                WANTS "LIKELY_PATHOGENIC" AS "Likely pathogenic",RWB16   
003000*                NOT A BLANK SQUEEZE (REQ 4480)                   RWB16   
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-IX                   PIC 9(03) COMP.
004600     05  WS-JX                   PIC 9(03) COMP.
004700     05  WS-LAST-WAS-SPACE-SW    PIC X(01) VALUE "N".
004800         88  WS-LAST-WAS-SPACE           VALUE "Y".
004900     05  FILLER                  PIC X(04) VALUE SPACES.
005000
005100 01  WS-SCAN-FIELDS.
005200     05  WS-WORK-TEXT            PIC X(120).
005300     05  WS-WORK-TEXT-R REDEFINES WS-WORK-TEXT.
005400         10  WS-WORK-CHAR OCCURS 120 TIMES
005500                          INDEXED BY WS-WC-IDX  PIC X(01).
005600     05  WS-RESULT-TEXT          PIC X(120).
005700     05  WS-RESULT-TEXT-R REDEFINES WS-RESULT-TEXT.
005800         10  WS-RESULT-CHAR OCCURS 120 TIMES
005900                          INDEXED BY WS-RC-IDX  PIC X(01).
006000     05  FILLER                  PIC X(08) VALUE SPACES.
006100
006200 01  WS-CAPS-FIELDS.
006300     05  WS-BEFORE               PIC X(120).
006400     05  WS-AFTER                PIC X(120).
006500     05  WS-ONE-CHAR             PIC X(01).
006600     05  WS-FLDLTH-CALL-REC      PIC X(255).
006700     05  WS-FLDLTH-LEN           PIC S9(04) COMP.
006750     05  FILLER                  PIC X(01) VALUE SPACE.
006800
006900****** ACGS CRITERION-STRENGTH SYNONYM TABLE - BUILT AS A FLAT
007000****** LITERAL AND REDEFINED INTO PAIRS, THE OLD WAY, SO THE
007100****** TABLE CAN CARRY A VALUE CLAUSE
007200 01  WS-STRENGTH-TABLE-FLAT.
007300     05  FILLER PIC X(40) VALUE
007400         "STRONG              Strong              ".
007500     05  FILLER PIC X(40) VALUE
007600         "VERY STRONG         Very Strong         ".
007700     05  FILLER PIC X(40) VALUE
007800         "VERYSTRONG          Very Strong         ".
007900     05  FILLER PIC X(40) VALUE
008000         "MODERATE            Moderate            ".
008100     05  FILLER PIC X(40) VALUE
008200         "SUPPORTING          Supporting          ".
008300     05  FILLER PIC X(40) VALUE
008400         "SUPPORT             Supporting          ".
008500     05  FILLER PIC X(40) VALUE
008600         "STAND-ALONE         Stand-Alone         ".
008700     05  FILLER PIC X(40) VALUE
008800         "STANDALONE          Stand-Alone         ".
008900     05  FILLER PIC X(40) VALUE
009000         "MOD                 Moderate            ".
009100     05  FILLER PIC X(40) VALUE
009200         "STR                 Strong              ".
009300     05  FILLER PIC X(40) VALUE
009400         "VSTRONG             Very Strong         ".
009500     05  FILLER PIC X(40) VALUE
009600         "SUPP                Supporting          ".
009700 01  WS-STRENGTH-TABLE REDEFINES WS-STRENGTH-TABLE-FLAT.
009800     05  WS-STRENGTH-ROW OCCURS 12 TIMES
009900                        INDEXED BY WS-ST-IDX.
010000         10  WS-STRENGTH-RAW         PIC X(20).
010100         10  WS-STRENGTH-CANON       PIC X(20).
010200
010300 LINKAGE SECTION.
010400 01  NRMLTXT-REC.
010500     05  NT-TYPE-SW                 PIC X(01).
010600         88  NT-GENERIC-TEXT                VALUE "G".
010700         88  NT-ACGS-STRENGTH                VALUE "A".
010800         88  NT-CAPS-TEXT                    VALUE "C".
010900     05  FILLER                     PIC X(01).
011000     05  NT-INPUT-TEXT               PIC X(120).
011100     05  NT-OUTPUT-TEXT              PIC X(120).
011200     05  FILLER                     PIC X(04) VALUE SPACES.
011300
011400 01  RETURN-CD                      PIC 9(4) COMP.
011500
011600 PROCEDURE DIVISION USING NRMLTXT-REC, RETURN-CD.
011700     IF NT-GENERIC-TEXT
011800         PERFORM 100-SQUEEZE-GENERIC-TEXT
011900     ELSE IF NT-ACGS-STRENGTH
012000         PERFORM 200-NORMALIZE-STRENGTH
012100     ELSE IF NT-CAPS-TEXT
012200         PERFORM 300-NORMALIZE-CAPS-TEXT.
012300
012400     MOVE ZERO TO RETURN-CD.
012500     GOBACK.
012600
012700 100-SQUEEZE-GENERIC-TEXT.
012800***  STRIPS LEADING/TRAILING BLANKS AND COLLAPSES RUNS OF
012900***  EMBEDDED BLANKS DOWN TO A SINGLE BLANK
013000     MOVE NT-INPUT-TEXT TO WS-WORK-TEXT.
013100     MOVE SPACES TO WS-RESULT-TEXT.
013200     MOVE ZERO TO WS-JX.
013300     MOVE "Y" TO WS-LAST-WAS-SPACE-SW.
013400     PERFORM 110-SQUEEZE-LOOP
013500         VARYING WS-IX FROM 1 BY 1
013600         UNTIL WS-IX > 120.
013700     MOVE WS-RESULT-TEXT TO NT-OUTPUT-TEXT.
013800
013900 110-SQUEEZE-LOOP.
014000     IF WS-WORK-CHAR (WS-IX) = SPACE
014100         MOVE "Y" TO WS-LAST-WAS-SPACE-SW
014200     ELSE
014300         IF WS-LAST-WAS-SPACE AND WS-JX NOT = ZERO
014400             ADD 1 TO WS-JX
014500             MOVE SPACE TO WS-RESULT-CHAR (WS-JX)
014600         END-IF
014700         ADD 1 TO WS-JX
014800         MOVE WS-WORK-CHAR (WS-IX) TO WS-RESULT-CHAR (WS-JX)
014900         MOVE "N" TO WS-LAST-WAS-SPACE-SW.
015000
015100 200-NORMALIZE-STRENGTH.
015200***  MATCHES THE RAW STRENGTH TEXT AGAINST THE SYNONYM TABLE AND
015300***  RETURNS THE CANONICAL MIXED-CASE FORM INCA EXPECTS; AN
015400***  UNRECOGNIZED VALUE IS PASSED THROUGH AFTER A BLANK SQUEEZE
015500     PERFORM 100-SQUEEZE-GENERIC-TEXT.
015600     MOVE NT-OUTPUT-TEXT TO WS-WORK-TEXT.
015700     SET WS-ST-IDX TO 1.
015800     SEARCH WS-STRENGTH-ROW
015900         AT END
016000             CONTINUE
016100         WHEN WS-STRENGTH-RAW (WS-ST-IDX) = WS-WORK-TEXT (1:20)
016200             MOVE WS-STRENGTH-CANON (WS-ST-IDX) TO NT-OUTPUT-TEXT.
016300
016400 300-NORMALIZE-CAPS-TEXT.
016500***  THE "GERMLINE CLASSIFICATION" RULE - STRIP THE TRAILING
016600***  ", WHICH IS" CLAUSE SOME LABS APPEND, SQUEEZE BLANKS, FOLD
016700***  THE WHOLE FIELD TO LOWER CASE, CAP THE FIRST LETTER BACK UP,
016800***  TURN UNDERSCORES INTO BLANKS, AND TREAT A BARE "NONE" AS
016900***  THOUGH THE FIELD HAD NEVER BEEN SENT
017000     MOVE NT-INPUT-TEXT TO WS-WORK-TEXT.
017100     PERFORM 310-STRIP-WHICH-IS-CLAUSE.
017200     MOVE WS-WORK-TEXT TO NT-INPUT-TEXT.
017300     PERFORM 100-SQUEEZE-GENERIC-TEXT.
017400     MOVE NT-OUTPUT-TEXT TO WS-WORK-TEXT.
017500     INSPECT WS-WORK-TEXT CONVERTING
017600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017700         TO "abcdefghijklmnopqrstuvwxyz".
017800     IF WS-WORK-TEXT (1:1) IS ALPHABETIC-LOWER
017900         MOVE WS-WORK-TEXT (1:1) TO WS-ONE-CHAR
018000         INSPECT WS-ONE-CHAR CONVERTING
018100             "abcdefghijklmnopqrstuvwxyz"
018200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018300         MOVE WS-ONE-CHAR TO WS-WORK-TEXT (1:1).
018400     INSPECT WS-WORK-TEXT CONVERTING "_" TO SPACE.
018500     IF WS-WORK-TEXT = "none"
018600         MOVE SPACES TO NT-OUTPUT-TEXT
018700     ELSE
018800         MOVE WS-WORK-TEXT TO NT-OUTPUT-TEXT.
018900
019000 310-STRIP-WHICH-IS-CLAUSE.
019100     MOVE SPACES TO WS-BEFORE WS-AFTER.
019200     UNSTRING WS-WORK-TEXT DELIMITED BY ", which is"
019300         INTO WS-BEFORE WS-AFTER
019400     END-UNSTRING.
019500     MOVE SPACES TO WS-FLDLTH-CALL-REC.
019600     MOVE WS-BEFORE TO WS-FLDLTH-CALL-REC.
019700     CALL "FLDLTH" USING WS-FLDLTH-CALL-REC, WS-FLDLTH-LEN.
019800     MOVE SPACES TO WS-WORK-TEXT.
019900     IF WS-FLDLTH-LEN = ZERO
020000         MOVE WS-AFTER TO WS-WORK-TEXT
020100     ELSE
020200         STRING WS-BEFORE (1:WS-FLDLTH-LEN) DELIMITED BY SIZE
020300                WS-AFTER                    DELIMITED BY SIZE
020400                INTO WS-WORK-TEXT
020500         END-STRING.
