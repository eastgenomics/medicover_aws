000100******************************************************************
000200* ABNDREC  --  ABEND / DUMP RECORD FOR THE INCAFEED JOB STREAM
000300*              COPIED INTO EVERY MAINLINE IN THE VARIANT ETL
000400******************************************************************
000500* 01/09/14  RWB  INITIAL VERSION - PULLED OUT OF MDCVLOAD SO ALL  RWB14   
000600*                SIX JOB STEPS SHARE ONE DUMP-RECORD LAYOUT       RWB14   
000700* 06/22/16  RWB  WIDENED ABEND-REASON FOR THE LONGER ACGS-CODE    RWB16   
000800*                AND GENOME-BUILD EDIT MESSAGES (REQ 4471)        RWB16   
000900* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,    LDM99   
001000*                NO CHANGES REQUIRED                              LDM99   
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME               PIC X(30).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON            PIC X(60).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  EXPECTED-VAL.
001800         10  EXPECTED-VAL-ALPHA          PIC X(12).
001900         10  EXPECTED-VAL-NUM REDEFINES
002000             EXPECTED-VAL-ALPHA          PIC 9(12).
002100     05  FILLER                  PIC X(01) VALUE SPACE.
002200     05  ACTUAL-VAL.
002300         10  ACTUAL-VAL-ALPHA            PIC X(12).
002400         10  ACTUAL-VAL-NUM REDEFINES
002500             ACTUAL-VAL-ALPHA            PIC 9(12).
002600     05  FILLER                  PIC X(12) VALUE SPACES.
002700
002800****** FORCED-ABEND CONSTANTS - DIVIDE ZERO-VAL INTO ONE-VAL AT
002900****** THE BOTTOM OF 1000-ABEND-RTN IS HOW THIS SHOP HAS ALWAYS
003000****** TAKEN A S0C7 TO GET A DUMP WITH THE REGISTERS LOADED
003100 77  ZERO-VAL                    PIC S9(01) COMP VALUE ZERO.
003200 77  ONE-VAL                     PIC S9(01) COMP VALUE 1.
