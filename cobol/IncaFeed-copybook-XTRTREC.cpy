000100******************************************************************
000200* XTRTREC  --  INTERMEDIATE VARIANT-TO-INCA WORK RECORD
000300*              CARRIES THE REPORT IDENTIFIER FORWARD THROUGH THE
000400*              MDCVXTRT/MDCVACGS/MDCVSTMP PIPELINE SO MDCVSTMP CAN
000500*              PULL THE SAMPLE NUMBER BACK OUT OF IT LATER - THE
000600*              INCA-REC PORTION IS BUILT UP A LITTLE MORE AT EACH
000700*              STEP OF THE PIPELINE
000800******************************************************************
000900* 02/11/14  RWB  INITIAL VERSION - SPLIT OUT OF MDCVXTRT SO ALL   RWB14   
001000*                THREE STEPS COPY THE SAME WORK-RECORD LAYOUT     RWB14   
001100* 03/03/99  LDM  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,    LDM99   
001200*                NO CHANGES REQUIRED                              LDM99   
001300******************************************************************
001400 01  XTRT-REC.
001500     05  XT-REPORT-ID            PIC X(40).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  XT-INCA-REC.
001800         COPY INCAREC
001900             REPLACING ==01  INCA-REC== BY ==05  FILLER==.
